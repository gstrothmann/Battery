000100*******************************************
000200*                                          *
000300*  Shared Report Heading / Paging         *
000400*     Working Storage - All Six Drivers   *
000500*******************************************
000600*  Lifted out of the individual programs once it was the same
000700*  group copied into all six of them - same idea as wscall.cob.
000800*
000900* 29/11/25 vbc - Created.
001000* 01/12/25 vbc - Bs-Page-Lines chgd to comp, was display.
001100*
001200 01  BS-Report-Heading.
001300     03  BS-Run-Date           pic x(10)     value spaces.
001400     03  BS-Run-Time           pic x(8)      value spaces.
001500     03  BS-Page-Lines         binary-char unsigned value 56.
001600     03  BS-Page-Cnt           pic 999       value zero.
001700     03  BS-Line-Cnt           pic 999       value 90.
001800     03  BS-Rec-Cnt            pic 9(7)      comp  value zero.
001900     03  filler                pic x(8).
002000*
