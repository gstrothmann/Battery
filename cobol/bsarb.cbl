000100*****************************************************************
000200*                                                                *
000300*                Battery Storage - Energy Arbitrage              *
000400*           U2: trades a simulated battery against a daily       *
000500*           price series, buying low and selling high, and       *
000600*           prints the Arbitrage Register.                       *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bsarb.
001500***
001600     author.               V B Coen FBCS, FIDM, FIDPM.
001700     installation.         Applewood Computers.
001800     date-written.         14/02/89.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Energy
002500                           Arbitrage Register.
002600                           This program uses RW (Report Writer).
002700*
002800* Changes:
002900* 14/02/89 vbc -        Written for the Anglesey tariff-arbitrage
003000*                        feasibility study, started from a cut-down
003100*                        pyrgstr skeleton.
003200* 02/05/92 vbc -     .02 Negative price handling corrected in the
003300*                        revenue formula - was assuming price > 0.
003400* 23/11/98 vbc -     .03 Century date window check added to the
003500*                        run-date stamp.
003600* 14/05/02 vbc -     .04 Re-keyed onto Open/GnuCobol.
003700* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
003800* 16/04/24 vbc          Copyright notice update superseding all
003900*                        previous notices.
004000* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004100* 01/12/25 vbc -    .05 Battery Storage Simulation conversion - new
004200*                        driver built on the pyrgstr RW skeleton,
004300*                        feeds bscore per price step.
004400* 10/08/26 vbc -    .06 88s put on the Eof/Abort switches and the
004500*                        file status bytes, Txn-Type buy/sell
004600*                        tested by condition name now instead of
004700*                        a bare literal compare.
004800*
004900*************************************************************************
005000*
005100* Copyright Notice.
005200* ****************
005300*
005400* These files and programs are part of the Applewood Computers Accounting
005500* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005600*
005700* This program is now free software; you can redistribute it and/or modify it
005800* under the terms of the GNU General Public License as published by the
005900* Free Software Foundation; version 3 and later as revised for personal
006000* usage only.
006100*
006200* ACAS is distributed in the hope that it will be useful, but WITHOUT
006300* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006500* for more details.
006600*
006700*************************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 configuration           section.
007300 special-names.
007400     c01 is TOP-OF-FORM.
007500*
007600 input-output            section.
007700*------------------------------
007800 file-control.
007900     select   Price-File    assign       PRICE-FILE
008000                             organization line sequential
008100                             status       WS-Price-Status.
008200*
008300     select   Print-File    assign       ARB-REPORT
008400                             organization line sequential
008500                             status       WS-Print-Status.
008600*
008700 data                    division.
008800*===============================
008900 file section.
009000*
009100 fd  Price-File.
009200     copy "wsbsprc.cob".
009300*
009400 fd  Print-File
009500     reports are Arbitrage-Register-Report.
009600*
009700 working-storage section.
009800*----------------------
009900*
010000 77  Prog-Name           pic x(15) value "BSARB  (1.06)".
010100*
010200 copy "wsbshdr.cob".
010300 copy "wsbsarb.cob".
010400 copy "wsbscall.cob".
010500*
010600 01  WS-File-Status.
010700     03  WS-Price-Status   pic xx.
010800         88  WS-Price-Ok       value "00".
010900     03  WS-Print-Status   pic xx.
011000         88  WS-Print-Ok       value "00".
011100     03  filler            pic x(4).
011200*
011300 01  WS-Switches.
011400     03  WS-Eof-Switch     pic x         value "N".
011500         88  WS-End-Of-File    value "Y".
011600     03  WS-Abort-Switch   pic x         value "N".
011700         88  WS-Run-Aborted    value "Y".
011800     03  filler            pic x(6).
011900*
012000 01  WS-Scenario-Params.
012100     03  WS-Buy-Price          pic s9(4)v9(2)   value 20.00.
012200     03  WS-Sell-Price         pic s9(4)v9(2)   value 60.00.
012300     03  WS-Max-Power          pic s9(7)v9(4)   value 1000.0000.
012400     03  WS-Net-Capacity       pic s9(7)v9(4)   value 1000.0000.
012500     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
012600     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
012700     03  filler                pic x(8).
012800*
012900 01  WS-Totals.
013000     03  WS-Txn-Count      pic 9(7)      comp   value zero.
013100     03  WS-Bought-Mwh     pic s9(9)v9(4)        value zero.
013200     03  WS-Sold-Mwh       pic s9(9)v9(4)        value zero.
013300     03  WS-Total-Revenue  pic s9(9)v9(2)        value zero.
013400     03  filler            pic x(8).
013500*
013600 01  WS-Totals-Redef       redefines  WS-Totals.
013700     03  TR-View           pic x(38).
013800     03  filler            pic x(8).
013900*
014000 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
014100     03  SR-View           pic x(31).
014200     03  filler            pic x(8).
014300*
014400 01  BS-Arb-Call-Redef     redefines  BS-Call-Params.
014500     03  CR-Action-View    pic x(10).
014600     03  filler            pic x(63).
014700*
014800 procedure division.
014900*==================
015000*
015100 AA000-Main.
015200     accept   BS-Run-Date  from date YYYYMMDD.
015300     accept   BS-Run-Time  from time.
015400     move     zero  to  BS-Page-Cnt.
015500     move     90    to  BS-Line-Cnt.
015600*
015700     perform  AA005-Check-Prices thru AA005-Exit.
015800     if       WS-Run-Aborted
015900              goback.
016000*
016100     move     WS-Max-Power        to  BS-Max-Power.
016200     move     WS-Net-Capacity     to  BS-Net-Capacity.
016300     move     WS-Rt-Efficiency    to  BS-Rt-Efficiency.
016400     move     WS-Timestep-Minutes to  BS-Timestep-Minutes.
016500     move     "SETCFG"            to  BS-Action.
016600     call     "BSCORE"  using  BS-Call-Params.
016700*
016800     open     input  Price-File.
016900     if       not WS-Price-Ok
017000              display "BS210 PRICE-FILE NOT FOUND - ABORTING"
017100              goback.
017200*
017300     open     output Print-File.
017400*
017500     perform  AA010-Read-Price thru AA010-Exit.
017600     perform  AA020-Process-Price thru AA020-Exit
017700              until WS-End-Of-File.
017800*
017900     generate Arbitrage-Trailer.
018000     close    Price-File.
018100     close    Print-File.
018200     goback.
018300*
018400 AA005-Check-Prices.
018500     if       WS-Buy-Price not < WS-Sell-Price
018600              display "BS201 ARBITRAGE ABORT - BUY-PRICE NOT LESS THAN SELL-PRICE"
018700              set  WS-Run-Aborted to true.
018800 AA005-Exit.
018900     exit.
019000*
019100 AA010-Read-Price.
019200     read     Price-File
019300              at end set WS-End-Of-File to true.
019400     if       not WS-End-Of-File
019500              add 1 to BS-Rec-Cnt.
019600 AA010-Exit.
019700     exit.
019800*
019900 AA020-Process-Price.
020000     evaluate true
020100         when BS-List-Price  <=  WS-Buy-Price
020200              perform ZZ060-Do-Buy  thru ZZ060-Exit
020300         when BS-List-Price  >=  WS-Sell-Price
020400              perform ZZ070-Do-Sell thru ZZ070-Exit
020500         when other
020600              move     "IDLE"  to  BS-Action
020700              call     "BSCORE"  using  BS-Call-Params
020800     end-evaluate.
020900*
021000     perform  AA010-Read-Price thru AA010-Exit.
021100 AA020-Exit.
021200     exit.
021300*
021400 ZZ060-Do-Buy.
021500     move     "CHG-MAX"  to  BS-Action.
021600     move     "N"        to  BS-Warn-Switch.
021700     call     "BSCORE"  using  BS-Call-Params.
021800*
021900     move     BS-Step-Seq    to  BS-Txn-Step-Seq.
022000     set      BS-Txn-Is-Buy  to  true.
022100     move     BS-List-Price  to  BS-Txn-Price.
022200     compute  BS-Txn-Volume-Mwh rounded = BS-Energy-Out / 1000.
022300     compute  BS-Txn-Revenue-Eur rounded =
022400              - (BS-Energy-Out * BS-List-Price) / 1000.
022500*
022600     add      1 to WS-Txn-Count.
022700     add      BS-Txn-Volume-Mwh   to  WS-Bought-Mwh.
022800     add      BS-Txn-Revenue-Eur  to  WS-Total-Revenue.
022900     generate Arbitrage-Detail.
023000 ZZ060-Exit.
023100     exit.
023200*
023300 ZZ070-Do-Sell.
023400     move     "DCH-MAX"  to  BS-Action.
023500     move     "N"        to  BS-Warn-Switch.
023600     call     "BSCORE"  using  BS-Call-Params.
023700*
023800     move     BS-Step-Seq    to  BS-Txn-Step-Seq.
023900     set      BS-Txn-Is-Sell to  true.
024000     move     BS-List-Price  to  BS-Txn-Price.
024100     compute  BS-Txn-Volume-Mwh rounded = BS-Energy-Out / 1000.
024200     compute  BS-Txn-Revenue-Eur rounded =
024300              - (BS-Energy-Out * BS-List-Price) / 1000.
024400*
024500     add      1 to WS-Txn-Count.
024600     subtract BS-Txn-Volume-Mwh  from  WS-Sold-Mwh.
024700     add      BS-Txn-Revenue-Eur to    WS-Total-Revenue.
024800     generate Arbitrage-Detail.
024900 ZZ070-Exit.
025000     exit.
025100*
025200 report section.
025300*--------------
025400*
025500 RD  Arbitrage-Register-Report
025600     control      final
025700     page limit   BS-Page-Lines
025800     heading      1
025900     first detail 5
026000     last  detail BS-Page-Lines.
026100*
026200 01  Arbitrage-Page-Head  type page heading.
026300     03  line  1.
026400         05  col   1     pic x(15)   source Prog-Name.
026500         05  col  40     pic x(28)   value "Battery Storage Simulation".
026600         05  col  95     pic x(10)   source BS-Run-Date.
026700         05  col 106     pic x(8)    source BS-Run-Time.
026800     03  line  2.
026900         05  col  40     pic x(26)   value "Energy Arbitrage Register".
027000         05  col 118     pic x(5)    value "Page ".
027100         05  col 123     pic zz9     source Page-Counter.
027200     03  line  4.
027300         05  col   2                 value "Step No".
027400         05  col  14                 value "Type".
027500         05  col  23                 value "Price EUR/MWh".
027600         05  col  42                 value "Volume MWh".
027700         05  col  58                 value "Revenue EUR".
027800*
027900 01  Arbitrage-Detail   type detail.
028000     03  line + 1.
028100         05  col   2     pic 9(7)        source BS-Txn-Step-Seq.
028200         05  col  14     pic x(4)        source BS-Txn-Type.
028300         05  col  21     pic -zzz9.99    source BS-Txn-Price.
028400         05  col  38     pic -zzz9.999999 source BS-Txn-Volume-Mwh.
028500         05  col  58     pic -zzzzzzz9.99 source BS-Txn-Revenue-Eur.
028600*
028700 01  Arbitrage-Trailer   type control footing final.
028800     03  line + 2.
028900         05  col   2     pic x(22)       value "Total Transactions  :".
029000         05  col  25     pic zzzzzz9     source WS-Txn-Count.
029100     03  line + 1.
029200         05  col   2     pic x(22)       value "Total Bought    MWh :".
029300         05  col  25     pic -zzzzzz9.9999 source WS-Bought-Mwh.
029400     03  line + 1.
029500         05  col   2     pic x(22)       value "Total Sold      MWh :".
029600         05  col  25     pic -zzzzzz9.9999 source WS-Sold-Mwh.
029700     03  line + 1.
029800         05  col   2     pic x(22)       value "Total Revenue    EUR:".
029900         05  col  25     pic -zzzzzzz9.99 source WS-Total-Revenue.
