000100*******************************************
000200*                                          *
000300*  Record Definition For Load File        *
000400*   Used By bspeak, bslfol, bsdim,        *
000500*           bslfdim (U3/U4/U6/U7)         *
000600*******************************************
000700*  File size 12 bytes. Line sequential, one load value per
000800*  line, chronological - no key, steps are the input sequence.
000900*
001000* 29/11/25 vbc - Created.
001100*
001200 01  BS-Load-Record.
001300     03  BS-Load               pic s9(7)v9(4).
001400     03  filler                pic x(1).
001500*
