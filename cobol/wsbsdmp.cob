000100*******************************************
000200*                                          *
000300*  CALL Protocol For The Dimensioning     *
000400*     Sizing Engine (bsdmcore) - U6/U7    *
000500*     Linkage                             *
000600*******************************************
000700* Passed alongside a loaded Bs-Curve-Table (wsbstbl.cob) and an
000800* empty Bs-Dimension-Result-Record (wsbsdim.cob) on every
000900* CALL "BSDMCORE". The curve is the load (U6) or the shifted
001000* net curve (U7) - bsdmcore does not care which, it only sizes
001100* to keep the curve within Bs-Dm-Limit.
001200*
001300* 30/11/25 vbc - Created.
001400*
001500 01  BS-Dm-Call-Params.
001600     03  BS-Dm-Limit          pic s9(7)v9(4).
001700     03  BS-Dm-Rt-Efficiency  pic 9v9(4).
001800     03  BS-Dm-Timestep-Minutes pic 9(4)  comp.
001900     03  filler               pic x(8).
002000*
