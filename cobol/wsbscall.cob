000100*******************************************
000200*                                          *
000300*  CALL Protocol For The Battery Core      *
000400*     Engine (bscore) - U1 Linkage         *
000500*******************************************
000600* One group, passed BY REFERENCE on every CALL "BSCORE".
000700* BS-Action selects the operation; the engine owns its own
000800* SOC, config and step-history in its own Working-Storage -
000900* this group is only the wire between caller and engine.
001000*
001100* 29/11/25 vbc - Created for the battery simulation work.
001200* 02/12/25 vbc - Added Bs-Soc-Value for Setsoc/current-Soc echo.
001300* 04/12/25 vbc - Bs-Return-Code now comp, was display.
001400* 10/08/26 vbc - 88 added on Warn-Switch for the clip test, was a
001500*                plain literal compare in bscore.
001600*
001700 01  BS-Call-Params.
001800     03  BS-Action            pic x(10).
001900*                 RESET      - clear history, Soc 0.5, Efc 0.
002000*                 SETCFG     - load Bs-Max-Power/Net-Cap/Rt-Eff/
002100*                              Bs-Timestep-Minutes into the engine.
002200*                 SETSOC     - force Soc to Bs-Soc-Value (no history).
002300*                 CHG-ENERGY - Charge-With-Energy(Bs-Amount).
002400*                 DCH-ENERGY - Discharge-With-Energy(Bs-Amount).
002500*                 CHG-POWER  - Charge-With-Power(Bs-Amount).
002600*                 DCH-POWER  - Discharge-With-Power(Bs-Amount).
002700*                 CHG-MAX    - Charge-Max, warnings suppressed.
002800*                 DCH-MAX    - Discharge-Max, warnings suppressed.
002900*                 IDLE       - Do-Nothing (appends an idle record).
003000*                 GETEFC     - compute Bs-Efc from the Soc history.
003100     03  BS-Warn-Switch       pic x.
003200         88  BS-Warn-On-Clip      value "Y".
003300*                 Y = warn on clip, N = warnings suppressed.
003400     03  BS-Return-Code       pic 9        comp.
003500*                 0 = ok, 1 = requested amount was clipped.
003600     03  BS-Max-Power         pic s9(7)v9(4).
003700     03  BS-Net-Capacity      pic s9(7)v9(4).
003800     03  BS-Rt-Efficiency     pic 9v9(4).
003900     03  BS-Timestep-Minutes  pic 9(4)     comp.
004000     03  BS-Amount            pic s9(7)v9(4).
004100     03  BS-Soc-Value          pic 9v9(6).
004200     03  BS-Step-Seq          pic 9(7)     comp.
004300     03  BS-Soc-Begin          pic 9v9(6).
004400     03  BS-Power-Out         pic s9(7)v9(4).
004500     03  BS-Energy-Out        pic s9(7)v9(4).
004600     03  BS-Efc               pic 9(5)v9(4).
004700     03  filler               pic x(8).
004800*
