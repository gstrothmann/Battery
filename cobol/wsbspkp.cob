000100*******************************************
000200*                                          *
000300*  CALL Protocol For The Peak-Shave       *
000400*     Pass Engine (bspkcore) - U3 Linkage *
000500*******************************************
000600* Passed alongside a loaded Bs-Curve-Table (wsbstbl.cob), an
000700* empty Bs-Pk-Result-Table (wsbspktb.cob) and an empty
000800* Bs-Pk-Summary (wsbspks.cob) on every CALL "BSPKCORE".
000900* Bscore's own Max-Power/Net-Capacity/Rt-Efficiency/Timestep
001000* must already have been set (Setcfg) by the caller before
001100* this is CALLed - bspkcore only drives the Soc start point and
001200* the limit, it does not size the battery.
001300*
001400* 29/11/25 vbc - Created.
001500*
001600 01  BS-Pk-Call-Params.
001700     03  BS-Pk-Peak-Limit     pic s9(7)v9(4).
001800     03  BS-Pk-Start-Soc      pic 9v9(6).
001900     03  filler               pic x(8).
002000*
