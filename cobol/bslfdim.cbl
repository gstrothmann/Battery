000100*****************************************************************
000200*                                                                *
000300*              Battery Storage - Load Follow Dimensioning         *
000400*           U7: shifts a local production/load pair into an       *
000500*           equivalent peak-shave problem, then sizes the          *
000600*           battery against it exactly as U6 would.                *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bslfdim.
001500***
001600     author.               V B Coen FBCS, FIDM, FIDPM.
001700     installation.         Applewood Computers.
001800     date-written.         14/02/93.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Load Follow
002500                           Dimensioning Report.
002600                           This program uses RW (Report Writer).
002700*
002800* Changes:
002900* 14/02/93 vbc -        Written for the Conwy estate self-consumption
003000*                        study, companion sizing run to bslfol.
003100* 23/11/98 vbc -     .02 Century date window check added to the
003200*                        run-date stamp.
003300* 14/05/02 vbc -     .03 Re-keyed onto Open/GnuCobol.
003400* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
003500* 16/04/24 vbc          Copyright notice update superseding all
003600*                        previous notices.
003700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
003800* 01/12/25 vbc -    .04 Battery Storage Simulation conversion - new
003900*                        driver, builds the shifted net curve exactly
004000*                        as bslfol does, then hands it to bsdmcore
004100*                        instead of bspkcore.
004200* 10/08/26 vbc -    .05 88s put on the Load/Prod/Print status bytes
004300*                        and the Load/Prod Eof switches, per the
004400*                        shop's status-byte convention.
004500*
004600*************************************************************************
004700*
004800* Copyright Notice.
004900* ****************
005000*
005100* These files and programs are part of the Applewood Computers Accounting
005200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005300*
005400* This program is now free software; you can redistribute it and/or modify it
005500* under the terms of the GNU General Public License as published by the
005600* Free Software Foundation; version 3 and later as revised for personal
005700* usage only.
005800*
005900* ACAS is distributed in the hope that it will be useful, but WITHOUT
006000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006200* for more details.
006300*
006400*************************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration           section.
007000 special-names.
007100     c01 is TOP-OF-FORM.
007200*
007300 input-output            section.
007400*------------------------------
007500 file-control.
007600     select   Load-File       assign       LOAD-FILE
007700                               organization line sequential
007800                               status       WS-Load-Status.
007900*
008000     select   Production-File assign       PRODUCTION-FILE
008100                               organization line sequential
008200                               status       WS-Prod-Status.
008300*
008400     select   Print-File      assign       DIMENSION-REPORT
008500                               organization line sequential
008600                               status       WS-Print-Status.
008700*
008800 data                    division.
008900*===============================
009000 file section.
009100*
009200 fd  Load-File.
009300     copy "wsbslod.cob".
009400*
009500 fd  Production-File.
009600     copy "wsbsprd.cob".
009700*
009800 fd  Print-File
009900     reports are Dimension-Result-Report.
010000*
010100 working-storage section.
010200*----------------------
010300*
010400 77  Prog-Name           pic x(15) value "BSLFDIM(1.05)".
010500*
010600 copy "wsbshdr.cob".
010700 copy "wsbsdim.cob".
010800 copy "wsbstbl.cob".
010900 copy "wsbsdmp.cob".
011000*
011100 01  WS-Load-Curve.
011200     03  LC-Count          pic 9(5)       comp.
011300     03  LC-Entry          pic s9(7)v9(4)
011400                            occurs 10000 times
011500                            indexed by LC-Ix.
011600     03  filler            pic x(8).
011700*
011800 01  WS-Prod-Curve.
011900     03  PC-Count          pic 9(5)       comp.
012000     03  PC-Entry          pic s9(7)v9(4)
012100                            occurs 10000 times
012200                            indexed by PC-Ix.
012300     03  filler            pic x(8).
012400*
012500 01  WS-File-Status.
012600     03  WS-Load-Status    pic xx.
012700         88  WS-Load-Ok        value "00".
012800     03  WS-Prod-Status    pic xx.
012900         88  WS-Prod-Ok        value "00".
013000     03  WS-Print-Status   pic xx.
013100         88  WS-Print-Ok       value "00".
013200     03  filler            pic x(2).
013300*
013400 01  WS-Switches.
013500     03  WS-Load-Eof       pic x         value "N".
013600         88  WS-Load-End-Of-File  value "Y".
013700     03  WS-Prod-Eof       pic x         value "N".
013800         88  WS-Prod-End-Of-File  value "Y".
013900     03  filler            pic x(6).
014000*
014100 01  WS-Scenario-Params.
014200     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
014300     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
014400     03  filler                pic x(8).
014500*
014600 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
014700     03  SR-View           pic x(6).
014800     03  filler            pic x(8).
014900*
015000 01  WS-Work-Fields.
015100     03  WF-Ix             pic 9(5)       comp.
015200     03  WF-Net            pic s9(7)v9(4).
015300     03  WF-Shift          pic s9(7)v9(4).
015400     03  filler            pic x(8).
015500*
015600 01  WS-Work-Redef         redefines  WS-Work-Fields.
015700     03  TR-View           pic x(15).
015800     03  filler            pic x(8).
015900*
016000 01  BS-Dim-Report-Line.
016100     03  RL-Power-Kw       pic 9(7)      comp.
016200     03  RL-Capacity-Kwh   pic 9(7)      comp.
016300     03  filler            pic x(8).
016400*
016500 01  BS-Dim-Report-Redef   redefines  BS-Dim-Report-Line.
016600     03  RR-View           pic x(8).
016700     03  filler            pic x(8).
016800*
016900 procedure division.
017000*==================
017100*
017200 AA000-Main.
017300     accept   BS-Run-Date  from date YYYYMMDD.
017400     accept   BS-Run-Time  from time.
017500     move     zero  to  BS-Page-Cnt.
017600     move     90    to  BS-Line-Cnt.
017700*
017800     open     input  Load-File  Production-File.
017900     if       not WS-Load-Ok or not WS-Prod-Ok
018000              display "BS710 LOAD OR PRODUCTION FILE NOT FOUND - ABORTING"
018100              goback.
018200*
018300     move     zero  to  LC-Count  PC-Count.
018400     perform  AA010-Load-Pair thru AA010-Exit
018500              until WS-Load-End-Of-File or WS-Prod-End-Of-File.
018600     close    Load-File  Production-File.
018700*
018800     perform  AA020-Build-Net thru AA020-Exit.
018900*
019000     move     WF-Shift             to  BS-Dm-Limit.
019100     move     WS-Rt-Efficiency     to  BS-Dm-Rt-Efficiency.
019200     move     WS-Timestep-Minutes  to  BS-Dm-Timestep-Minutes.
019300     call     "BSDMCORE"  using  BS-Dm-Call-Params
019400                                 BS-Curve-Table
019500                                 BS-Dimension-Result-Record.
019600*
019700     move     BS-Dim-Power-Kw      to  RL-Power-Kw.
019800     move     BS-Dim-Capacity-Kwh  to  RL-Capacity-Kwh.
019900*
020000     open     output Print-File.
020100     generate Dimension-Line.
020200     close    Print-File.
020300     goback.
020400*
020500 AA010-Load-Pair.
020600     read     Load-File
020700              at end set WS-Load-End-Of-File to true.
020800     read     Production-File
020900              at end set WS-Prod-End-Of-File to true.
021000     if       not WS-Load-End-Of-File and not WS-Prod-End-Of-File
021100              add 1 to LC-Count
021200              add 1 to PC-Count
021300              move BS-Load       to  LC-Entry (LC-Count)
021400              move BS-Production to  PC-Entry (PC-Count).
021500 AA010-Exit.
021600     exit.
021700*
021800 AA020-Build-Net.
021900     move     LC-Count  to  BS-Curve-Count.
022000     compute  WF-Net = LC-Entry (1) - PC-Entry (1).
022100     move     WF-Net  to  WF-Shift.
022200     perform  AA021-Scan-Min thru AA021-Exit
022300              varying WF-Ix from 2 by 1
022400              until WF-Ix > LC-Count.
022500*
022600     if       WF-Shift  <  zero
022700              compute WF-Shift = WF-Shift * -1
022800     else
022900              move    zero  to  WF-Shift.
023000*
023100     perform  AA022-Shift-Step thru AA022-Exit
023200              varying WF-Ix from 1 by 1
023300              until WF-Ix > LC-Count.
023400 AA020-Exit.
023500     exit.
023600*
023700 AA021-Scan-Min.
023800     compute  WF-Net = LC-Entry (WF-Ix) - PC-Entry (WF-Ix).
023900     if       WF-Net  <  WF-Shift
024000              move WF-Net  to  WF-Shift.
024100 AA021-Exit.
024200     exit.
024300*
024400 AA022-Shift-Step.
024500     compute  BS-Curve-Entry (WF-Ix) =
024600              LC-Entry (WF-Ix) - PC-Entry (WF-Ix) + WF-Shift.
024700 AA022-Exit.
024800     exit.
024900*
025000 report section.
025100*--------------
025200*
025300 RD  Dimension-Result-Report
025400     control      final
025500     page limit   BS-Page-Lines
025600     heading      1
025700     first detail 5
025800     last  detail BS-Page-Lines.
025900*
026000 01  Dimension-Page-Head  type page heading.
026100     03  line  1.
026200         05  col   1     pic x(15)   source Prog-Name.
026300         05  col  40     pic x(28)   value "Battery Storage Simulation".
026400         05  col  95     pic x(10)   source BS-Run-Date.
026500         05  col 106     pic x(8)    source BS-Run-Time.
026600     03  line  2.
026700         05  col  40     pic x(30)   value "Load Follow Dimensioning Report".
026800*
026900 01  Dimension-Line   type detail.
027000     03  line + 2.
027100         05  col   2     pic x(14)       value "BATTERY POWER:".
027200         05  col  17     pic zzzzzz9     source RL-Power-Kw.
027300         05  col  25     pic x(4)        value " KW,".
027400         05  col  30     pic x(9)        value "CAPACITY:".
027500         05  col  40     pic zzzzzz9     source RL-Capacity-Kwh.
027600         05  col  48     pic x(5)        value " KWH,".
027700         05  col  54     pic x(5)        value "EFC: ".
027800         05  col  59     pic zzzz9.9999  source BS-Dim-Efc.
