000100*****************************************************************
000200*                                                                *
000300*                Battery Storage - Peak Shaving                  *
000400*           U3: caps a customer load curve at a fixed import     *
000500*           limit using the battery, prints the Peak Shaving     *
000600*           Result report.                                       *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bspeak.
001500***
001600     author.               V B Coen FBCS, FIDM, FIDPM.
001700     installation.         Applewood Computers.
001800     date-written.         09/03/89.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Peak Shaving
002500                           Result Report.
002600                           This program uses RW (Report Writer).
002700*
002800* Changes:
002900* 09/03/89 vbc -        Written for the Clwyd substation job,
003000*                        started from a cut-down vacprint skeleton.
003100* 19/11/88 vbc -     .02 Min Soc trailer figure added at site
003200*                        engineer's request.
003300*  Note - .02 predates .01, the job was re-ordered when the Clwyd
003400*  site asked for the minimum Soc figure before the report itself
003500*  was signed off; change numbers left as logged.
003600* 23/11/98 vbc -     .03 Century date window check added to the
003700*                        run-date stamp.
003800* 14/05/02 vbc -     .04 Re-keyed onto Open/GnuCobol.
003900* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
004000* 16/04/24 vbc          Copyright notice update superseding all
004100*                        previous notices.
004200* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004300* 01/12/25 vbc -    .05 Battery Storage Simulation conversion - new
004400*                        driver, loads the whole curve then makes
004500*                        one CALL to bspkcore for the pass.
004600* 10/08/26 vbc -    .06 88s put on the Load/Print status bytes and
004700*                        the Eof switch, per the shop's status-byte
004800*                        convention.
004900* 10/08/26 vbc -    .07 Re-worded the .02 note, had picked up the
005000*                        free-format *> marker from somewhere -
005100*                        this shop's column 7 * throughout.
005200*
005300*************************************************************************
005400*
005500* Copyright Notice.
005600* ****************
005700*
005800* These files and programs are part of the Applewood Computers Accounting
005900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006000*
006100* This program is now free software; you can redistribute it and/or modify it
006200* under the terms of the GNU General Public License as published by the
006300* Free Software Foundation; version 3 and later as revised for personal
006400* usage only.
006500*
006600* ACAS is distributed in the hope that it will be useful, but WITHOUT
006700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006900* for more details.
007000*
007100*************************************************************************
007200*
007300 environment             division.
007400*===============================
007500*
007600 configuration           section.
007700 special-names.
007800     c01 is TOP-OF-FORM.
007900*
008000 input-output            section.
008100*------------------------------
008200 file-control.
008300     select   Load-File     assign       LOAD-FILE
008400                             organization line sequential
008500                             status       WS-Load-Status.
008600*
008700     select   Print-File    assign       PEAK-REPORT
008800                             organization line sequential
008900                             status       WS-Print-Status.
009000*
009100 data                    division.
009200*===============================
009300 file section.
009400*
009500 fd  Load-File.
009600     copy "wsbslod.cob".
009700*
009800 fd  Print-File
009900     reports are Peakshave-Result-Report.
010000*
010100 working-storage section.
010200*----------------------
010300*
010400 77  Prog-Name           pic x(15) value "BSPEAK (1.07)".
010500*
010600 copy "wsbshdr.cob".
010700 copy "wsbspsr.cob".
010800 copy "wsbstbl.cob".
010900 copy "wsbspktb.cob".
011000 copy "wsbspks.cob".
011100 copy "wsbspkp.cob".
011200*
011300 01  WS-File-Status.
011400     03  WS-Load-Status    pic xx.
011500         88  WS-Load-Ok        value "00".
011600     03  WS-Print-Status   pic xx.
011700         88  WS-Print-Ok       value "00".
011800     03  filler            pic x(4).
011900*
012000 01  WS-Switches.
012100     03  WS-Eof-Switch     pic x         value "N".
012200         88  WS-End-Of-File    value "Y".
012300     03  filler            pic x(7).
012400*
012500 01  WS-Scenario-Params.
012600     03  WS-Peak-Limit         pic s9(7)v9(4)   value 500.0000.
012700     03  WS-Max-Power          pic s9(7)v9(4)   value 1000.0000.
012800     03  WS-Net-Capacity       pic s9(7)v9(4)   value 1000.0000.
012900     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
013000     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
013100     03  filler                pic x(8).
013200*
013300 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
013400     03  SR-View           pic x(31).
013500     03  filler            pic x(8).
013600*
013700 01  WS-Totals.
013800     03  WS-Max-Orig-Load  pic s9(7)v9(4)  value zero.
013900     03  WS-Max-New-Load   pic s9(7)v9(4)  value zero.
014000     03  filler            pic x(8).
014100*
014200 01  WS-Totals-Redef       redefines  WS-Totals.
014300     03  TR-View           pic x(11).
014400     03  filler            pic x(8).
014500*
014600 01  WS-Work-Fields.
014700     03  WF-Ix             pic 9(5)       comp.
014800     03  filler            pic x(8).
014900*
015000 copy "wsbscall.cob".
015100*
015200 01  BS-Peak-Call-Redef    redefines  BS-Call-Params.
015300     03  CR-Action-View    pic x(10).
015400     03  filler            pic x(63).
015500*
015600 procedure division.
015700*==================
015800*
015900 AA000-Main.
016000     accept   BS-Run-Date  from date YYYYMMDD.
016100     accept   BS-Run-Time  from time.
016200     move     zero  to  BS-Page-Cnt.
016300     move     90    to  BS-Line-Cnt.
016400*
016500     open     input  Load-File.
016600     if       not WS-Load-Ok
016700              display "BS310 LOAD-FILE NOT FOUND - ABORTING"
016800              goback.
016900*
017000     move     zero  to  BS-Curve-Count.
017100     perform  AA010-Load-Curve thru AA010-Exit
017200              until WS-End-Of-File.
017300     close    Load-File.
017400*
017500     move     WS-Max-Power        to  BS-Max-Power.
017600     move     WS-Net-Capacity     to  BS-Net-Capacity.
017700     move     WS-Rt-Efficiency    to  BS-Rt-Efficiency.
017800     move     WS-Timestep-Minutes to  BS-Timestep-Minutes.
017900     move     "RESET"             to  BS-Action.
018000     call     "BSCORE"  using  BS-Call-Params.
018100     move     "SETCFG"            to  BS-Action.
018200     call     "BSCORE"  using  BS-Call-Params.
018300*
018400     move     WS-Peak-Limit       to  BS-Pk-Peak-Limit.
018500     move     1.000000            to  BS-Pk-Start-Soc.
018600     call     "BSPKCORE"  using  BS-Pk-Call-Params
018700                                 BS-Curve-Table
018800                                 BS-Pk-Result-Table
018900                                 BS-Pk-Summary.
019000*
019100     open     output Print-File.
019200     perform  AA020-Report-Row thru AA020-Exit
019300              varying WF-Ix from 1 by 1
019400              until WF-Ix > BS-Pk-Count.
019500     generate Peakshave-Trailer.
019600     close    Print-File.
019700     goback.
019800*
019900 AA010-Load-Curve.
020000     read     Load-File
020100              at end set WS-End-Of-File to true.
020200     if       not WS-End-Of-File
020300              add 1 to BS-Curve-Count
020400              move BS-Load to BS-Curve-Entry (BS-Curve-Count).
020500 AA010-Exit.
020600     exit.
020700*
020800 AA020-Report-Row.
020900     move     WF-Ix                      to  BS-Ps-Step-Seq.
021000     move     BS-Pk-Orig (WF-Ix)         to  BS-Ps-Orig-Load.
021100     move     BS-Pk-Batt-Power (WF-Ix)   to  BS-Ps-Batt-Power.
021200     move     BS-Pk-New (WF-Ix)          to  BS-Ps-New-Load.
021300     move     BS-Pk-Soc (WF-Ix)          to  BS-Ps-Soc.
021400*
021500     if       BS-Ps-Orig-Load  >  WS-Max-Orig-Load
021600              move BS-Ps-Orig-Load  to  WS-Max-Orig-Load.
021700     if       BS-Ps-New-Load   >  WS-Max-New-Load
021800              move BS-Ps-New-Load   to  WS-Max-New-Load.
021900*
022000     generate Peakshave-Detail.
022100 AA020-Exit.
022200     exit.
022300*
022400 report section.
022500*--------------
022600*
022700 RD  Peakshave-Result-Report
022800     control      final
022900     page limit   BS-Page-Lines
023000     heading      1
023100     first detail 5
023200     last  detail BS-Page-Lines.
023300*
023400 01  Peakshave-Page-Head  type page heading.
023500     03  line  1.
023600         05  col   1     pic x(15)   source Prog-Name.
023700         05  col  40     pic x(28)   value "Battery Storage Simulation".
023800         05  col  95     pic x(10)   source BS-Run-Date.
023900         05  col 106     pic x(8)    source BS-Run-Time.
024000     03  line  2.
024100         05  col  40     pic x(31)   value "Peak Shaving Result Report".
024200         05  col 118     pic x(5)    value "Page ".
024300         05  col 123     pic zz9     source Page-Counter.
024400     03  line  4.
024500         05  col   2                 value "Step No".
024600         05  col  14                 value "Orig Load KW".
024700         05  col  32                 value "Batt Power KW".
024800         05  col  50                 value "New Load KW".
024900         05  col  67                 value "Soc".
025000*
025100 01  Peakshave-Detail   type detail.
025200     03  line + 1.
025300         05  col   2     pic 9(7)          source BS-Ps-Step-Seq.
025400         05  col  14     pic -zzzzzz9.9999 source BS-Ps-Orig-Load.
025500         05  col  32     pic -zzzzzz9.9999 source BS-Ps-Batt-Power.
025600         05  col  50     pic -zzzzzz9.9999 source BS-Ps-New-Load.
025700         05  col  67     pic 9.999999      source BS-Ps-Soc.
025800*
025900 01  Peakshave-Trailer   type control footing final.
026000     03  line + 2.
026100         05  col   2     pic x(24)       value "Maximum Original Load :".
026200         05  col  27     pic -zzzzzz9.9999 source WS-Max-Orig-Load.
026300     03  line + 1.
026400         05  col   2     pic x(24)       value "Maximum New Load      :".
026500         05  col  27     pic -zzzzzz9.9999 source WS-Max-New-Load.
026600     03  line + 1.
026700         05  col   2     pic x(24)       value "Minimum Soc Reached    :".
026800         05  col  27     pic 9.999999    source BS-Pk-Min-Soc.
