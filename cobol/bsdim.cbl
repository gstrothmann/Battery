000100*****************************************************************
000200*                                                                *
000300*                Battery Storage - Peak Shave Dimensioning        *
000400*           U6: sizes a battery against a load curve and a        *
000500*           fixed import limit, prints the DIMENSION line.        *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200***
001300      program-id.         bsdim.
001400***
001500     author.               R J Haldane.
001600     installation.         Applewood Computers.
001700     date-written.         18/09/88.
001800     date-compiled.
001900     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002000                            Distributed under the GNU General Public License.
002100                            See the file COPYING for details.
002200***
002300     remarks.              Battery Storage Simulation - Peak Shave
002400                           Dimensioning Report.
002500                           This program uses RW (Report Writer).
002600*
002700* Changes:
002800* 18/09/88 rjh -        Written for the Clwyd substation job, battery
002900*                        sizing question that came up after bspeak was
003000*                        signed off.
003100* 23/11/98 rjh -     .02 Century date window check added to the
003200*                        run-date stamp.
003300* 14/05/02 vbc -     .03 Re-keyed onto Open/GnuCobol.
003400* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
003500* 16/04/24 vbc          Copyright notice update superseding all
003600*                        previous notices.
003700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
003800* 01/12/25 vbc -    .04 Battery Storage Simulation conversion - new
003900*                        driver, loads the curve then makes one CALL
004000*                        to bsdmcore for the two-pass sizing.
004100* 10/08/26 vbc -    .05 88s put on the Load/Print status bytes and
004200*                        the Eof switch, per the shop's status-byte
004300*                        convention.
004400*
004500*************************************************************************
004600*
004700* Copyright Notice.
004800* ****************
004900*
005000* These files and programs are part of the Applewood Computers Accounting
005100* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005200*
005300* This program is now free software; you can redistribute it and/or modify it
005400* under the terms of the GNU General Public License as published by the
005500* Free Software Foundation; version 3 and later as revised for personal
005600* usage only.
005700*
005800* ACAS is distributed in the hope that it will be useful, but WITHOUT
005900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006100* for more details.
006200*
006300*************************************************************************
006400*
006500 environment             division.
006600*===============================
006700*
006800 configuration           section.
006900 special-names.
007000     c01 is TOP-OF-FORM.
007100*
007200 input-output            section.
007300*------------------------------
007400 file-control.
007500     select   Load-File     assign       LOAD-FILE
007600                             organization line sequential
007700                             status       WS-Load-Status.
007800*
007900     select   Print-File    assign       DIMENSION-REPORT
008000                             organization line sequential
008100                             status       WS-Print-Status.
008200*
008300 data                    division.
008400*===============================
008500 file section.
008600*
008700 fd  Load-File.
008800     copy "wsbslod.cob".
008900*
009000 fd  Print-File
009100     reports are Dimension-Result-Report.
009200*
009300 working-storage section.
009400*----------------------
009500*
009600 77  Prog-Name           pic x(15) value "BSDIM  (1.05)".
009700*
009800 copy "wsbshdr.cob".
009900 copy "wsbsdim.cob".
010000 copy "wsbstbl.cob".
010100 copy "wsbsdmp.cob".
010200*
010300 01  WS-File-Status.
010400     03  WS-Load-Status    pic xx.
010500         88  WS-Load-Ok        value "00".
010600     03  WS-Print-Status   pic xx.
010700         88  WS-Print-Ok       value "00".
010800     03  filler            pic x(4).
010900*
011000 01  WS-Switches.
011100     03  WS-Eof-Switch     pic x         value "N".
011200         88  WS-End-Of-File    value "Y".
011300     03  filler            pic x(7).
011400*
011500 01  WS-Scenario-Params.
011600     03  WS-Peak-Limit         pic s9(7)v9(4)   value 500.0000.
011700     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
011800     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
011900     03  filler                pic x(8).
012000*
012100 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
012200     03  SR-View           pic x(15).
012300     03  filler            pic x(8).
012400*
012500 01  BS-Dim-Report-Line.
012600     03  RL-Power-Kw       pic 9(7)      comp.
012700     03  RL-Capacity-Kwh   pic 9(7)      comp.
012800     03  filler            pic x(8).
012900*
013000 01  BS-Dim-Report-Redef   redefines  BS-Dim-Report-Line.
013100     03  RR-View           pic x(8).
013200     03  filler            pic x(8).
013300*
013400 01  BS-Dim-Call-Redef     redefines  BS-Dm-Call-Params.
013500     03  CR-Digits         pic x(18).
013600     03  filler            pic x(8).
013700*
013800 procedure division.
013900*==================
014000*
014100 AA000-Main.
014200     accept   BS-Run-Date  from date YYYYMMDD.
014300     accept   BS-Run-Time  from time.
014400     move     zero  to  BS-Page-Cnt.
014500     move     90    to  BS-Line-Cnt.
014600*
014700     open     input  Load-File.
014800     if       not WS-Load-Ok
014900              display "BS610 LOAD-FILE NOT FOUND - ABORTING"
015000              goback.
015100*
015200     move     zero  to  BS-Curve-Count.
015300     perform  AA010-Load-Curve thru AA010-Exit
015400              until WS-End-Of-File.
015500     close    Load-File.
015600*
015700     move     WS-Peak-Limit        to  BS-Dm-Limit.
015800     move     WS-Rt-Efficiency     to  BS-Dm-Rt-Efficiency.
015900     move     WS-Timestep-Minutes  to  BS-Dm-Timestep-Minutes.
016000     call     "BSDMCORE"  using  BS-Dm-Call-Params
016100                                 BS-Curve-Table
016200                                 BS-Dimension-Result-Record.
016300*
016400     move     BS-Dim-Power-Kw      to  RL-Power-Kw.
016500     move     BS-Dim-Capacity-Kwh  to  RL-Capacity-Kwh.
016600*
016700     open     output Print-File.
016800     generate Dimension-Line.
016900     close    Print-File.
017000     goback.
017100*
017200 AA010-Load-Curve.
017300     read     Load-File
017400              at end set WS-End-Of-File to true.
017500     if       not WS-End-Of-File
017600              add 1 to BS-Curve-Count
017700              move BS-Load to BS-Curve-Entry (BS-Curve-Count).
017800 AA010-Exit.
017900     exit.
018000*
018100 report section.
018200*--------------
018300*
018400 RD  Dimension-Result-Report
018500     control      final
018600     page limit   BS-Page-Lines
018700     heading      1
018800     first detail 5
018900     last  detail BS-Page-Lines.
019000*
019100 01  Dimension-Page-Head  type page heading.
019200     03  line  1.
019300         05  col   1     pic x(15)   source Prog-Name.
019400         05  col  40     pic x(28)   value "Battery Storage Simulation".
019500         05  col  95     pic x(10)   source BS-Run-Date.
019600         05  col 106     pic x(8)    source BS-Run-Time.
019700     03  line  2.
019800         05  col  40     pic x(30)   value "Peak Shave Dimensioning Report".
019900*
020000 01  Dimension-Line   type detail.
020100     03  line + 2.
020200         05  col   2     pic x(14)       value "BATTERY POWER:".
020300         05  col  17     pic zzzzzz9     source RL-Power-Kw.
020400         05  col  25     pic x(4)        value " KW,".
020500         05  col  30     pic x(9)        value "CAPACITY:".
020600         05  col  40     pic zzzzzz9     source RL-Capacity-Kwh.
020700         05  col  48     pic x(5)        value " KWH,".
020800         05  col  54     pic x(5)        value "EFC: ".
020900         05  col  59     pic zzzz9.9999  source BS-Dim-Efc.
