000100*******************************************
000200*                                          *
000300*  Peak-Shave Pass Summary (bspkcore)     *
000400*******************************************
000500* Returned alongside the result table - the minimum Soc reached
000600* is needed back in bsdmcore for the B6.2 capacity sizing sum,
000700* the Efc is needed for the B6.3/trailer reporting.
000800*
000900* 29/11/25 vbc - Created.
001000*
001100 01  BS-Pk-Summary.
001200     03  BS-Pk-Min-Soc         pic 9v9(6).
001300     03  BS-Pk-Efc             pic 9(5)v9(4).
001400     03  filler                pic x(8).
001500*
