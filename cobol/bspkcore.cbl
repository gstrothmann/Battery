000100*****************************************************************
000200*                                                                *
000300*                  Peak Shave - Table Pass Engine                *
000400*          U3 core: runs a whole load curve against a            *
000500*          fixed import/export limit, step by step, by           *
000600*          repeated CALLs down to the battery core (bscore).     *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bspkcore.
001500***
001600     author.               R J Haldane.
001700     installation.         Applewood Computers.
001800     date-written.         02/06/87.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Peak Shaving
002500                           Pass Engine, called once per scenario by
002600                           bspeak, by bslfol (against the shifted net
002700                           curve) and by bsdmcore (during capacity
002800                           sizing search).
002900*
003000* Changes:
003100* 02/06/87 rjh -        Written for the load-levelling feasibility
003200*                        study, Clwyd substation job.
003300* 19/11/88 rjh -     .02 Min Soc tracking added per site engineer's
003400*                        request - needed for cell sizing.
003500* 07/02/91 rjh -     .03 Peak limit now signed, supports export
003600*                        limiting as well as import limiting.
003700* 23/11/98 rjh -     .04 Century date window check added to the
003800*                        run-date stamp used on the trace listing.
003900* 14/05/02 vbc -     .05 Re-keyed onto Open/GnuCobol, column habits
004000*                        preserved from the original punched deck.
004100* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
004200* 16/04/24 vbc          Copyright notice update superseding all
004300*                        previous notices.
004400* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004500* 30/11/25 vbc -    .06 Battery Storage Simulation conversion -
004600*                        new engine built on the maps09 table-pass
004700*                        shape, feeds bscore per curve step.
004800* 10/08/26 vbc -    .07 Pk-Soc (WF-Ix) was storing the step's ending
004900*                        Soc-Value, not the beginning Soc the result
005000*                        record contract calls for - now moves
005100*                        Soc-Begin, same field the min-Soc tracking
005200*                        two lines up already uses.
005300*
005400*************************************************************************
005500*
005600* Copyright Notice.
005700* ****************
005800*
005900* These files and programs are part of the Applewood Computers Accounting
006000* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006100*
006200* This program is now free software; you can redistribute it and/or modify it
006300* under the terms of the GNU General Public License as published by the
006400* Free Software Foundation; version 3 and later as revised for personal
006500* usage only.
006600*
006700* ACAS is distributed in the hope that it will be useful, but WITHOUT
006800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007000* for more details.
007100*
007200*************************************************************************
007300*
007400 environment             division.
007500*===============================
007600*
007700 configuration           section.
007800 special-names.
007900     c01 is TOP-OF-FORM.
008000*
008100 input-output            section.
008200*------------------------------
008300*
008400 data                    division.
008500*===============================
008600 working-storage section.
008700*----------------------
008800*
008900 77  Prog-Name           pic x(15) value "BSPKCORE(1.07)".
009000*
009100 copy "wsbscall.cob".
009200*
009300 01  BS-Pk-Work-Fields.
009400     03  WF-Ix            pic 9(5)        comp.
009500     03  WF-Load-Kw       pic s9(7)v9(4).
009600     03  WF-Excess-Kw     pic s9(7)v9(4).
009700     03  WF-Min-Soc       pic 9v9(6).
009800     03  filler           pic x(8).
009900*
010000 01  BS-Pk-Trace-Redef    redefines  BS-Pk-Work-Fields.
010100     03  TR-Date          pic x(10).
010200     03  TR-Time          pic x(8).
010300     03  TR-Century-Chk   pic 99.
010400     03  filler           pic x(19).
010500*
010600 01  BS-Pk-Call-Redef      redefines  BS-Call-Params.
010700     03  CR-Action-View   pic x(10).
010800     03  filler           pic x(63).
010900*
011000 linkage section.
011100*--------------
011200*
011300 copy "wsbspkp.cob".
011400 01  BS-Pk-Parm-Redef      redefines  BS-Pk-Call-Params.
011500     03  PR-Limit-Digits  pic x(11).
011600     03  PR-Soc-Digits    pic x(7).
011700     03  filler           pic x(8).
011800 copy "wsbstbl.cob".
011900 copy "wsbspktb.cob".
012000 copy "wsbspks.cob".
012100*
012200 procedure division using  BS-Pk-Call-Params
012300                           BS-Curve-Table
012400                           BS-Pk-Result-Table
012500                           BS-Pk-Summary.
012600*===================================================================
012700*
012800 AA000-Main.
012900     move     "SETSOC"        to  BS-Action.
013000     move     BS-Pk-Start-Soc to  BS-Soc-Value.
013100     call     "BSCORE"  using  BS-Call-Params.
013200*
013300     move     BS-Pk-Start-Soc to  WF-Min-Soc.
013400     move     BS-Curve-Count  to  BS-Pk-Count.
013500*
013600     perform  AA010-Run-Pass thru AA010-Exit
013700              varying WF-Ix from 1 by 1
013800              until WF-Ix > BS-Curve-Count.
013900*
014000     move     "GETEFC"        to  BS-Action.
014100     call     "BSCORE"  using  BS-Call-Params.
014200     move     BS-Efc  to  BS-Pk-Efc.
014300     move     WF-Min-Soc                  to  BS-Pk-Min-Soc.
014400*
014500     goback.
014600*
014700 AA010-Run-Pass.
014800     move     BS-Curve-Entry (WF-Ix)  to  WF-Load-Kw.
014900*
015000     if       WF-Load-Kw  >  BS-Pk-Peak-Limit
015100              compute WF-Excess-Kw = WF-Load-Kw - BS-Pk-Peak-Limit
015200              move "DCH-POWER" to BS-Action
015300              move WF-Excess-Kw to BS-Amount
015400     else
015500              compute WF-Excess-Kw = BS-Pk-Peak-Limit - WF-Load-Kw
015600              move "CHG-POWER" to BS-Action
015700              move WF-Excess-Kw to BS-Amount
015800     end-if
015900     move     "N"  to  BS-Warn-Switch.
016000*
016100     call     "BSCORE"  using  BS-Call-Params.
016200*
016300     if       BS-Soc-Begin  <  WF-Min-Soc
016400              move BS-Soc-Begin  to  WF-Min-Soc.
016500     if       BS-Soc-Value  <  WF-Min-Soc
016600              move BS-Soc-Value  to  WF-Min-Soc.
016700*
016800     move     WF-Load-Kw                              to  BS-Pk-Orig (WF-Ix).
016900     move     BS-Power-Out         to  BS-Pk-Batt-Power (WF-Ix).
017000     compute  BS-Pk-New (WF-Ix)
017100            = WF-Load-Kw + BS-Power-Out.
017200     move     BS-Soc-Begin         to  BS-Pk-Soc (WF-Ix).
017300*
017400 AA010-Exit.
017500     exit.
