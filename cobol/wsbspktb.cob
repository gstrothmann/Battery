000100*******************************************
000200*                                          *
000300*  Peak-Shave Pass - Per-Step Result      *
000400*           Table (bspkcore output)       *
000500*******************************************
000600* One row per step of the pass just run. Bs-Pk-Orig carries the
000700* original curve value offered to the pass (load for U3/U6, the
000800* shifted net curve for U4/U7); Bs-Pk-New is Orig + Batt-Power.
000900*
001000* 29/11/25 vbc - Created.
001100*
001200 01  BS-Pk-Result-Table.
001300     03  BS-Pk-Count           pic 9(5)      comp.
001400     03  BS-Pk-Row             occurs 10000 times
001500                                indexed by BS-Pk-Ix.
001600         05  BS-Pk-Orig        pic s9(7)v9(4).
001700         05  BS-Pk-Batt-Power  pic s9(7)v9(4).
001800         05  BS-Pk-New         pic s9(7)v9(4).
001900         05  BS-Pk-Soc         pic 9v9(6).
002000*
