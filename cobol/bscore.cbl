000100*****************************************************************
000200*                                                                *
000300*             Battery Storage - Core Charge/Discharge            *
000400*                       Simulation Engine                        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100**
001200      program-id.         bscore.
001300**
001400*    Author.             R J Haldane.
001500**
001600*    Installation.       Applewood Computers.
001700*
001800*    Date-Written.       14/03/86.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan
002300*                        Coen.  Distributed under the GNU General
002400*                        Public License.  See the file COPYING for
002500*                        details.
002600**
002700*    Remarks.            Battery State-Of-Charge engine.  Holds one
002800*                        battery's config, Soc and Soc history and is
002900*                        CALLed once per simulation step by whichever
003000*                        driver (bsarb, bscurt direct, bspkcore on
003100*                        behalf of bspeak/bslfol, bsdmcore) is running.
003200*                        No files of its own - pure engine, same shape
003300*                        as the old maps0n utility modules.
003400**
003500*    Called Modules.     None.
003600**
003700*    Calling Modules.    bsarb, bscurt, bspkcore, bsdmcore.
003800**
003900* Changes:
004000* 14/03/86 rjh -        Written - standby generator dispatch study,
004100*                       first cut, fixed 1000 kWh lead-acid bank.
004200* 02/09/87 rjh -        Round trip efficiency made a parameter, was
004300*                       hard coded 0.85.
004400* 11/01/91 rjh -   .02  Added Charge-Max/Discharge-Max entry points
004500*                       for the dispatch study's peak-lopping runs.
004600* 19/06/94 vbc -        Picked up maintenance from rjh on departure.
004700*                       No logic changes this visit.
004800* 23/11/98 vbc -   .03  Y2K - Step-Seq and all internal dates reviewed,
004900*                       none of them hold a two digit year so nothing
005000*                       to fix here, but logged per the 1998 directive.
005100* 07/02/02 vbc -   1.0  Renamed from the old STDBY04 load name to
005200*                       bscore to fit current naming, no logic change.
005300* 19/10/16 vbc -        Migration to GnuCobol, source made free format.
005400* 16/04/24 vbc          Copyright notice update superseding all prior.
005500* 19/09/25 vbc -  2.00  Re-purposed for the battery storage project -
005600*                       Eff-Chg/Eff-Dch split added (B1.1), Soc history
005700*                       table and Getefc added (B1.6).
005800* 26/11/25 vbc -  2.01  Added Setcfg/Setsoc actions so callers can
005900*                       load a new Max-Power/Net-Capacity between
006000*                       dimensioning passes without a full Reset.
006100* 03/12/25 vbc -  2.02  Sqrt for Eff-Chg/Eff-Dch done by hand
006200*                       (Zz080-Compute-Sqrt) - no intrinsic functions
006300*                       on this job, per the coding standard.
006400* 06/12/25 vbc -  2.03  Charge/Discharge clip now sets Bs-Return-Code
006500*                       1 whenever clipped, even with warnings off, so
006600*                       callers can still see it happened.
006700* 08/12/25 vbc -  2.04  Linkage redefine added, call buffer now
006800*                       has a byte-level view for the standards
006900*                       auditor - no logic change.
007000* 10/08/26 vbc -  2.05  88 added on Warn-Switch for the clip test,
007100*                       was a plain literal compare.
007200**
007300*************************************************************************
007400*
007500* Copyright Notice.
007600* ****************
007700*
007800* This program is part of the Applewood Computers Accounting System
007900* and is Copyright (c) Vincent B Coen. 1986-2026 and later.
008000*
008100* This program is free software; you can redistribute it and/or
008200* modify it under the terms of the GNU General Public License as
008300* published by the Free Software Foundation; version 3 and later.
008400*
008500* This program is distributed in the hope that it will be useful, but
008600* WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008800*
008900*************************************************************************
009000*
009100 environment              division.
009200*================================
009300*
009400 configuration            section.
009500 special-names.
009600     C01 is TOP-OF-FORM.
009700*
009800 data                     division.
009900*================================
010000*
010100 working-storage          section.
010200*-----------------------
010300 77  prog-name               pic x(17) value "BSCORE  (2.05)".
010400*
010500*  The engine's own persistent state - survives across CALLs
010600*  within one run unit, cleared only on a Reset.
010700*
010800 01  BS-Battery-Engine.
010900     03  BE-Max-Power        pic s9(7)v9(4) value 1000.0000.
011000     03  BE-Net-Capacity     pic s9(7)v9(4) value 1000.0000.
011100     03  BE-Rt-Efficiency    pic 9v9(4)     value 0.9200.
011200     03  BE-Eff-Chg          pic 9v9(6)     value 0.959166.
011300     03  BE-Eff-Dch          pic 9v9(6)     value 0.959166.
011400     03  BE-Soc              pic 9v9(6)     value 0.500000.
011500     03  BE-Timestep-Minutes pic 9(4)  comp  value 60.
011600     03  BE-Step-Number      pic 9(7)  comp  value zero.
011700     03  filler              pic x(8).
011800*
011900 01  BE-Config-Redef redefines BS-Battery-Engine.
012000     03  BE-Cfg-Power        pic s9(7)v9(4).
012100     03  BE-Cfg-Capacity     pic s9(7)v9(4).
012200     03  BE-Cfg-Rest         pic x(19).
012300     03  filler              pic x(8).
012400*
012500*  Soc history, one entry per Charge/Discharge/Idle call, used
012600*  only by Zz070-Compute-Efc (rule B1.6).  Indexed directly by
012700*  Be-Step-Number so Reset (which zeroes it) clears both together.
012800*
012900 01  BS-Soc-History.
013000     03  BE-Hist-Entry       pic 9v9(6)
013100                              occurs 10000 times
013200                              indexed by BE-Hist-Ix.
013300*
013400*  Working fields for the clip/effect maths (B1.2-B1.5) and for
013500*  the hand-rolled square root (B1.1, Zz080).
013600*
013700 01  BS-Work-Fields.
013800     03  WF-Requested        pic s9(7)v9(4).
013900     03  WF-Limit-A          pic s9(7)v9(4).
014000     03  WF-Limit-B          pic s9(7)v9(4).
014100     03  WF-Limit            pic s9(7)v9(4).
014200     03  WF-Clipped          pic s9(7)v9(4).
014300     03  WF-Sqrt-Input       pic 9v9(8).
014400     03  WF-Sqrt-Guess       pic 9v9(8).
014500     03  WF-Sqrt-Last        pic 9v9(8).
014600     03  WF-Sqrt-Pass        pic 99    comp.
014700     03  WF-Efc-Ix           pic 9(5)  comp.
014800     03  WF-Efc-Sum          pic 9(7)v9(4).
014900     03  WF-Efc-Diff         pic s9(1)v9(6).
015000     03  filler              pic x(8).
015100*
015200 01  BS-Work-Redef redefines BS-Work-Fields.
015300     03  WF-R-Signed-Part    pic s9(7)v9(4) occurs 5.
015400     03  WF-R-Rest           pic x(13).
015500     03  filler              pic x(8).
015600*
015700 linkage                  section.
015800*-----------------------
015900*
016000 copy "wsbscall.cob".
016100*
016200 01  BS-Core-Call-Redef       redefines BS-Call-Params.
016300     03  CR-Action-View       pic x(10).
016400     03  filler               pic x(63).
016500*
016600 procedure division using BS-Call-Params.
016700*=========================================
016800*
016900 AA000-Main.
017000     move     zero to BS-Return-Code.
017100     evaluate BS-Action
017200         when "RESET"      perform AA020-Reset         thru AA020-Exit
017300         when "SETCFG"     perform AA010-Set-Config    thru AA010-Exit
017400         when "SETSOC"     perform AA030-Set-Soc       thru AA030-Exit
017500         when "CHG-ENERGY" move BS-Amount to WF-Requested
017600                            perform AA040-Charge-Energy thru AA040-Exit
017700         when "CHG-POWER"  perform AA041-Charge-Power  thru AA041-Exit
017800         when "CHG-MAX"    perform AA042-Charge-Max    thru AA042-Exit
017900         when "DCH-ENERGY" move BS-Amount to WF-Requested
018000                            perform AA050-Discharge-Energy
018100                                                        thru AA050-Exit
018200         when "DCH-POWER"  perform AA051-Discharge-Power
018300                                                        thru AA051-Exit
018400         when "DCH-MAX"    perform AA052-Discharge-Max thru AA052-Exit
018500         when "IDLE"       perform AA060-Idle          thru AA060-Exit
018600         when "GETEFC"     perform ZZ070-Compute-Efc   thru ZZ070-Exit
018700     end-evaluate.
018800     move     BE-Soc to BS-Soc-Value.
018900     goback.
019000*
019100*  Setcfg - load a new Max-Power/Net-Capacity/Rt-Efficiency/
019200*  Timestep and re-split the round trip efficiency (B1.1).
019300*
019400 AA010-Set-Config.
019500     move     BS-Max-Power         to BE-Max-Power.
019600     move     BS-Net-Capacity      to BE-Net-Capacity.
019700     move     BS-Rt-Efficiency     to BE-Rt-Efficiency.
019800     move     BS-Timestep-Minutes  to BE-Timestep-Minutes.
019900     move     BE-Rt-Efficiency     to WF-Sqrt-Input.
020000     perform  ZZ080-Compute-Sqrt thru ZZ080-Exit.
020100     move     WF-Sqrt-Guess        to BE-Eff-Chg.
020200     move     WF-Sqrt-Guess        to BE-Eff-Dch.
020300 AA010-Exit.
020400     exit.
020500*
020600 AA020-Reset.
020700     move     zero     to BE-Step-Number.
020800     move     0.500000 to BE-Soc.
020900 AA020-Exit.
021000     exit.
021100*
021200 AA030-Set-Soc.
021300     move     BS-Soc-Value to BE-Soc.
021400 AA030-Exit.
021500     exit.
021600*
021700*  B1.2/B1.3 - charge with a requested terminal energy amount
021800*  already sitting in Wf-Requested.
021900*
022000 AA040-Charge-Energy.
022100     compute  WF-Limit-A rounded =
022200              ((1 - BE-Soc) * BE-Net-Capacity) / BE-Eff-Chg.
022300     compute  WF-Limit-B rounded =
022400              (BE-Max-Power * BE-Eff-Chg * BE-Timestep-Minutes) / 60.
022500     if       WF-Limit-A < WF-Limit-B
022600              move WF-Limit-A to WF-Limit
022700     else
022800              move WF-Limit-B to WF-Limit.
022900*
023000     if       WF-Requested > WF-Limit
023100              move WF-Limit to WF-Clipped
023200              move 1 to BS-Return-Code
023300     else if  WF-Requested < 0
023400              move zero to WF-Clipped
023500              move 1 to BS-Return-Code
023600     else
023700              move WF-Requested to WF-Clipped.
023800*
023900     if       BS-Return-Code = 1 and BS-Warn-On-Clip
024000              display "BS040 Charge energy clipped, requested "
024100                       WF-Requested " limit " WF-Limit.
024200*
024300     add      1 to BE-Step-Number.
024400     move     BE-Soc to BE-Hist-Entry (BE-Step-Number).
024500     move     BE-Step-Number to BS-Step-Seq.
024600     move     BE-Soc         to BS-Soc-Begin.
024700     compute  BS-Power-Out rounded =
024800              (WF-Clipped * 60) / BE-Timestep-Minutes.
024900     move     WF-Clipped  to BS-Energy-Out.
025000     compute  BE-Soc rounded =
025100              BE-Soc + ((WF-Clipped * BE-Eff-Chg) / BE-Net-Capacity).
025200 AA040-Exit.
025300     exit.
025400*
025500*  B1.2 power variant - convert power to terminal energy first.
025600*
025700 AA041-Charge-Power.
025800     compute  WF-Requested rounded =
025900              (BS-Amount * BE-Timestep-Minutes) / 60.
026000     perform  AA040-Charge-Energy thru AA040-Exit.
026100 AA041-Exit.
026200     exit.
026300*
026400 AA042-Charge-Max.
026500     move     BE-Max-Power to BS-Amount.
026600     move     "N"          to BS-Warn-Switch.
026700     perform  AA041-Charge-Power thru AA041-Exit.
026800 AA042-Exit.
026900     exit.
027000*
027100*  B1.4/B1.5 - discharge with a requested terminal energy
027200*  amount already sitting in Wf-Requested.
027300*
027400 AA050-Discharge-Energy.
027500     compute  WF-Limit-A rounded =
027600              BE-Soc * BE-Net-Capacity * BE-Eff-Dch.
027700     compute  WF-Limit-B rounded =
027800              (BE-Max-Power * BE-Timestep-Minutes) / 60.
027900     if       WF-Limit-A < WF-Limit-B
028000              move WF-Limit-A to WF-Limit
028100     else
028200              move WF-Limit-B to WF-Limit.
028300*
028400     if       WF-Requested > WF-Limit
028500              move WF-Limit to WF-Clipped
028600              move 1 to BS-Return-Code
028700     else if  WF-Requested < 0
028800              move zero to WF-Clipped
028900              move 1 to BS-Return-Code
029000     else
029100              move WF-Requested to WF-Clipped.
029200*
029300     if       BS-Return-Code = 1 and BS-Warn-On-Clip
029400              display "BS050 Discharge energy clipped, requested "
029500                       WF-Requested " limit " WF-Limit.
029600*
029700     add      1 to BE-Step-Number.
029800     move     BE-Soc to BE-Hist-Entry (BE-Step-Number).
029900     move     BE-Step-Number to BS-Step-Seq.
030000     move     BE-Soc         to BS-Soc-Begin.
030100     compute  BS-Power-Out rounded =
030200              ((WF-Clipped * 60) / BE-Timestep-Minutes) * -1.
030300     compute  BS-Energy-Out rounded = WF-Clipped * -1.
030400     compute  BE-Soc rounded =
030500              BE-Soc - (WF-Clipped / (BE-Net-Capacity * BE-Eff-Dch)).
030600 AA050-Exit.
030700     exit.
030800*
030900 AA051-Discharge-Power.
031000     compute  WF-Requested rounded =
031100              (BS-Amount * BE-Timestep-Minutes) / 60.
031200     perform  AA050-Discharge-Energy thru AA050-Exit.
031300 AA051-Exit.
031400     exit.
031500*
031600 AA052-Discharge-Max.
031700     move     BE-Max-Power to BS-Amount.
031800     move     "N"          to BS-Warn-Switch.
031900     perform  AA051-Discharge-Power thru AA051-Exit.
032000 AA052-Exit.
032100     exit.
032200*
032300*  Do-Nothing - an idle step is a charge of zero power, still
032400*  appends a step record and advances the clock (B2.5 relies
032500*  on this for the arbitrage idle steps).
032600*
032700 AA060-Idle.
032800     move     zero to BS-Amount.
032900     move     "N"  to BS-Warn-Switch.
033000     perform  AA041-Charge-Power thru AA041-Exit.
033100 AA060-Exit.
033200     exit.
033300*
033400*  B1.6 - Efc from the Soc history.  Faithful to the source:
033500*  the final transition s(n)-s(n-1) is deliberately not counted.
033600*
033700 ZZ070-Compute-Efc.
033800     move     zero to WF-Efc-Sum.
033900     if       BE-Step-Number > 2
034000              perform  ZZ071-Efc-Add-Step thru ZZ071-Exit
034100                       varying WF-Efc-Ix from 1 by 1
034200                       until WF-Efc-Ix > BE-Step-Number - 2.
034300     compute  BS-Efc rounded = WF-Efc-Sum / 2.
034400 ZZ070-Exit.
034500     exit.
034600*
034700 ZZ071-Efc-Add-Step.
034800     compute  WF-Efc-Diff = BE-Hist-Entry (WF-Efc-Ix + 1) -
034900                            BE-Hist-Entry (WF-Efc-Ix).
035000     if       WF-Efc-Diff < 0
035100              compute WF-Efc-Diff = WF-Efc-Diff * -1.
035200     add      WF-Efc-Diff to WF-Efc-Sum.
035300 ZZ071-Exit.
035400     exit.
035500*
035600*  Newton's method square root - Wf-Sqrt-Input in, Wf-Sqrt-Guess
035700*  out.  20 passes is overkill for the precision carried here but
035800*  costs nothing and this only runs once per Setcfg.
035900*
036000 ZZ080-Compute-Sqrt.
036100     if       WF-Sqrt-Input = zero
036200              move zero to WF-Sqrt-Guess
036300              go to ZZ080-Exit.
036400*
036500     move     WF-Sqrt-Input to WF-Sqrt-Guess.
036600     perform  ZZ081-Sqrt-Pass thru ZZ081-Exit
036700              varying WF-Sqrt-Pass from 1 by 1 until WF-Sqrt-Pass > 20.
036800 ZZ080-Exit.
036900     exit.
037000*
037100 ZZ081-Sqrt-Pass.
037200     move     WF-Sqrt-Guess to WF-Sqrt-Last.
037300     compute  WF-Sqrt-Guess rounded =
037400              (WF-Sqrt-Last + (WF-Sqrt-Input / WF-Sqrt-Last)) / 2.
037500 ZZ081-Exit.
037600     exit.
037700*
