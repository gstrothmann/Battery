000100*******************************************
000200*                                          *
000300*  Working Storage For The Peak-Shave     *
000400*     Result Record (U3 output)           *
000500*******************************************
000600*  One record written per Load input record. Fed to the
000700*  Peakshave-Result-Report detail line by Source.
000800*
000900* 29/11/25 vbc - Created.
001000*
001100 01  BS-Peakshave-Result-Record.
001200     03  BS-Ps-Step-Seq        pic 9(7)      comp.
001300     03  BS-Ps-Orig-Load       pic s9(7)v9(4).
001400     03  BS-Ps-Batt-Power      pic s9(7)v9(4).
001500     03  BS-Ps-New-Load        pic s9(7)v9(4).
001600     03  BS-Ps-Soc             pic 9v9(6).
001700     03  filler                pic x(8).
001800*
