000100*****************************************************************
000200*                                                                *
000300*               Battery Storage - Curtailment Avoidance          *
000400*           U5: backfills a production curve up to the export    *
000500*           limit, charging off the excess, prints the CURTAIL    *
000600*           register.                                            *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bscurt.
001500***
001600     author.               R J Haldane.
001700     installation.         Applewood Computers.
001800     date-written.         05/05/91.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Curtailment
002500                           Avoidance Register.
002600                           This program uses RW (Report Writer).
002700*
002800* Changes:
002900* 05/05/91 rjh -        Written for the Trawsfynydd PV feeder study,
003000*                        started from a cut-down pyrgstr single-file
003100*                        skeleton.
003200* 23/11/98 rjh -     .02 Century date window check added to the
003300*                        run-date stamp.
003400* 14/05/02 vbc -     .03 Re-keyed onto Open/GnuCobol.
003500* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
003600* 16/04/24 vbc          Copyright notice update superseding all
003700*                        previous notices.
003800* 19/09/25 vbc - 3.3.00 Version update and builds reset.
003900* 01/12/25 vbc -    .04 Battery Storage Simulation conversion - new
004000*                        driver, one CALL "BSCORE" direct per input
004100*                        record, no table pass needed.
004200* 10/08/26 vbc -    .05 88s put on the Prod/Print status bytes and
004300*                        the Eof switch, per the shop's status-byte
004400*                        convention.
004500*
004600*************************************************************************
004700*
004800* Copyright Notice.
004900* ****************
005000*
005100* These files and programs are part of the Applewood Computers Accounting
005200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005300*
005400* This program is now free software; you can redistribute it and/or modify it
005500* under the terms of the GNU General Public License as published by the
005600* Free Software Foundation; version 3 and later as revised for personal
005700* usage only.
005800*
005900* ACAS is distributed in the hope that it will be useful, but WITHOUT
006000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006200* for more details.
006300*
006400*************************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration           section.
007000 special-names.
007100     c01 is TOP-OF-FORM.
007200*
007300 input-output            section.
007400*------------------------------
007500 file-control.
007600     select   Production-File assign       PRODUCTION-FILE
007700                               organization line sequential
007800                               status       WS-Prod-Status.
007900*
008000     select   Print-File      assign       CURTAIL-REPORT
008100                               organization line sequential
008200                               status       WS-Print-Status.
008300*
008400 data                    division.
008500*===============================
008600 file section.
008700*
008800 fd  Production-File.
008900     copy "wsbsprd.cob".
009000*
009100 fd  Print-File
009200     reports are Curtail-Result-Report.
009300*
009400 working-storage section.
009500*----------------------
009600*
009700 77  Prog-Name           pic x(15) value "BSCURT (1.05)".
009800*
009900 copy "wsbshdr.cob".
010000 copy "wsbscar.cob".
010100 copy "wsbscall.cob".
010200*
010300 01  WS-File-Status.
010400     03  WS-Prod-Status    pic xx.
010500         88  WS-Prod-Ok        value "00".
010600     03  WS-Print-Status   pic xx.
010700         88  WS-Print-Ok       value "00".
010800     03  filler            pic x(4).
010900*
011000 01  WS-Switches.
011100     03  WS-Eof-Switch     pic x         value "N".
011200         88  WS-End-Of-File    value "Y".
011300     03  filler            pic x(7).
011400*
011500 01  WS-Scenario-Params.
011600     03  WS-Curtail-Limit      pic s9(7)v9(4)   value 500.0000.
011700     03  WS-Max-Power          pic s9(7)v9(4)   value 1000.0000.
011800     03  WS-Net-Capacity       pic s9(7)v9(4)   value 1000.0000.
011900     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
012000     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
012100     03  filler                pic x(8).
012200*
012300 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
012400     03  SR-View           pic x(31).
012500     03  filler            pic x(8).
012600*
012700 01  WS-Totals.
012800     03  WS-Step-Seq       pic 9(7)     comp    value zero.
012900     03  WS-Energy-Stored  pic s9(9)v9(4)        value zero.
013000     03  filler            pic x(8).
013100*
013200 01  WS-Totals-Redef       redefines  WS-Totals.
013300     03  TR-View           pic x(9).
013400     03  filler            pic x(8).
013500*
013600 01  WS-Work-Fields.
013700     03  WF-Excess-Kw      pic s9(7)v9(4).
013800     03  filler            pic x(8).
013900*
014000 01  BS-Curt-Call-Redef    redefines  BS-Call-Params.
014100     03  CR-Action-View    pic x(10).
014200     03  filler            pic x(63).
014300*
014400 procedure division.
014500*==================
014600*
014700 AA000-Main.
014800     accept   BS-Run-Date  from date YYYYMMDD.
014900     accept   BS-Run-Time  from time.
015000     move     zero  to  BS-Page-Cnt.
015100     move     90    to  BS-Line-Cnt.
015200*
015300     open     input  Production-File.
015400     if       not WS-Prod-Ok
015500              display "BS510 PRODUCTION FILE NOT FOUND - ABORTING"
015600              goback.
015700*
015800     move     WS-Max-Power        to  BS-Max-Power.
015900     move     WS-Net-Capacity     to  BS-Net-Capacity.
016000     move     WS-Rt-Efficiency    to  BS-Rt-Efficiency.
016100     move     WS-Timestep-Minutes to  BS-Timestep-Minutes.
016200     move     "RESET"             to  BS-Action.
016300     call     "BSCORE"  using  BS-Call-Params.
016400     move     "SETCFG"            to  BS-Action.
016500     call     "BSCORE"  using  BS-Call-Params.
016600     move     "SETSOC"            to  BS-Action.
016700     move     zero                to  BS-Soc-Value.
016800     call     "BSCORE"  using  BS-Call-Params.
016900*
017000     open     output Print-File.
017100     perform  AA010-Read-Prod thru AA010-Exit.
017200     perform  AA020-Process-Step thru AA020-Exit
017300              until WS-End-Of-File.
017400     generate Curtail-Trailer.
017500     close    Production-File  Print-File.
017600     goback.
017700*
017800 AA010-Read-Prod.
017900     read     Production-File
018000              at end set WS-End-Of-File to true.
018100 AA010-Exit.
018200     exit.
018300*
018400 AA020-Process-Step.
018500     add      1  to  WS-Step-Seq.
018600     move     WS-Step-Seq        to  BS-Ca-Step-Seq.
018700     move     BS-Production      to  BS-Ca-Orig-Prod.
018800*
018900     if       BS-Production  >  WS-Curtail-Limit
019000              compute WF-Excess-Kw = BS-Production - WS-Curtail-Limit
019100              move "CHG-POWER" to BS-Action
019200              move WF-Excess-Kw to BS-Amount
019300     else
019400              compute WF-Excess-Kw = WS-Curtail-Limit - BS-Production
019500              move "DCH-POWER" to BS-Action
019600              move WF-Excess-Kw to BS-Amount
019700     end-if
019800     move     "N"  to  BS-Warn-Switch.
019900*
020000     call     "BSCORE"  using  BS-Call-Params.
020100     move     BS-Soc-Begin        to  BS-Ca-Soc.
020200     move     BS-Power-Out        to  BS-Ca-Batt-Power.
020300     compute  BS-Ca-New-Prod = BS-Production - BS-Power-Out.
020400*
020500     if       BS-Power-Out  >  zero
020600              add  BS-Energy-Out  to  WS-Energy-Stored.
020700*
020800     generate Curtail-Detail.
020900     perform  AA010-Read-Prod thru AA010-Exit.
021000 AA020-Exit.
021100     exit.
021200*
021300 report section.
021400*--------------
021500*
021600 RD  Curtail-Result-Report
021700     control      final
021800     page limit   BS-Page-Lines
021900     heading      1
022000     first detail 5
022100     last  detail BS-Page-Lines.
022200*
022300 01  Curtail-Page-Head  type page heading.
022400     03  line  1.
022500         05  col   1     pic x(15)   source Prog-Name.
022600         05  col  40     pic x(28)   value "Battery Storage Simulation".
022700         05  col  95     pic x(10)   source BS-Run-Date.
022800         05  col 106     pic x(8)    source BS-Run-Time.
022900     03  line  2.
023000         05  col  40     pic x(30)   value "Curtailment Avoidance Register".
023100         05  col 118     pic x(5)    value "Page ".
023200         05  col 123     pic zz9     source Page-Counter.
023300     03  line  4.
023400         05  col   2                 value "Step No".
023500         05  col  14                 value "Orig Prod KW".
023600         05  col  32                 value "Batt Power KW".
023700         05  col  50                 value "New Feed-In KW".
023800         05  col  68                 value "Soc".
023900*
024000 01  Curtail-Detail   type detail.
024100     03  line + 1.
024200         05  col   2     pic 9(7)          source BS-Ca-Step-Seq.
024300         05  col  14     pic -zzzzzz9.9999 source BS-Ca-Orig-Prod.
024400         05  col  32     pic -zzzzzz9.9999 source BS-Ca-Batt-Power.
024500         05  col  50     pic -zzzzzz9.9999 source BS-Ca-New-Prod.
024600         05  col  68     pic 9.999999      source BS-Ca-Soc.
024700*
024800 01  Curtail-Trailer   type control footing final.
024900     03  line + 2.
025000         05  col   2     pic x(24)       value "Total Energy Stored KWH:".
025100         05  col  27     pic -zzzzzz9.9999 source WS-Energy-Stored.
