000100*******************************************
000200*                                          *
000300*  Working Storage For The Arbitrage      *
000400*     Transaction Record (U2 output)      *
000500*******************************************
000600*  One record per buy or sell step - idle steps write none.
000700*  Fed to the Arbitrage-Register-Report detail line by Source.
000800*
000900* 29/11/25 vbc - Created.
001000* 03/12/25 vbc - Txn-Volume-Mwh widened v9(6), per Spec B2.3.
001100* 10/08/26 vbc - 88s added on Txn-Type for the buy/sell test,
001200*                was plain literal compares in bsarb.
001300*
001400 01  BS-Arbitrage-Txn-Record.
001500     03  BS-Txn-Step-Seq       pic 9(7)      comp.
001600     03  BS-Txn-Type           pic x(4).
001700         88  BS-Txn-Is-Buy         value "BUY ".
001800         88  BS-Txn-Is-Sell        value "SELL".
001900*                 BUY  or SELL.
002000     03  BS-Txn-Price          pic s9(4)v9(2).
002100     03  BS-Txn-Volume-Mwh     pic s9(7)v9(6).
002200     03  BS-Txn-Revenue-Eur    pic s9(9)v9(2).
002300     03  filler                pic x(8).
002400*
