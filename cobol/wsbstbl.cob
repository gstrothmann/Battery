000100*******************************************
000200*                                          *
000300*  In-Memory Curve Table - Load,          *
000400*  Production Or Shifted-Curve Values     *
000500*******************************************
000600* Used where a curve must be walked more than once before the
000700* main pass (min/max needed up front, or the Load-Following
000800* shift). Practical limit is 10,000 steps per SPEC - a year of
000900* hourly data is 8,760, so this leaves headroom.
001000*
001100* 29/11/25 vbc - Created.
001200* 05/12/25 vbc - Widened Bs-Curve-Count to 9(5) comp - 10,000 won't
001300*                fit in 9(4).
001400*
001500 01  BS-Curve-Table.
001600     03  BS-Curve-Count        pic 9(5)      comp.
001700     03  BS-Curve-Entry        pic s9(7)v9(4)
001800                                occurs 10000 times
001900                                indexed by BS-Curve-Ix.
002000*
