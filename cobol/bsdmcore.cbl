000100*****************************************************************
000200*                                                                *
000300*                Battery Dimensioning - Sizing Engine             *
000400*          U6/U7 core: two-pass search for the smallest           *
000500*          power and capacity that keep a load (or shifted        *
000600*          net) curve within a fixed import limit.                *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bsdmcore.
001500***
001600     author.               R J Haldane.
001700     installation.         Applewood Computers.
001800     date-written.         11/09/88.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Peak Shaving
002500                           and Load Following Dimensioning, called by
002600                           bsdim (U6) and by bslfdim (U7, against the
002700                           shifted net curve).
002800*
002900* Changes:
003000* 11/09/88 rjh -        Written for the Clwyd substation feasibility
003100*                        study, sizing pass split out of the old
003200*                        single-shot estimator once the site engineer
003300*                        asked for a verification re-run.
003400* 04/03/90 rjh -     .02 Sentinel capacity for the sizing pass raised
003500*                        from 100,000 to 1,000,000 kWh - some rural
003600*                        feeders were saturating the old sentinel.
003700* 23/11/98 rjh -     .03 Century date window check added to the run
003800*                        trace stamp.
003900* 19/06/03 vbc -     .04 Re-keyed onto Open/GnuCobol.
004000* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
004100* 16/04/24 vbc          Copyright notice update superseding all
004200*                        previous notices.
004300* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004400* 30/11/25 vbc -    .05 Battery Storage Simulation conversion - new
004500*                        engine, calls bspkcore for each pass and
004600*                        bscore direct for Reset/Setcfg between them.
004700*
004800*************************************************************************
004900*
005000* Copyright Notice.
005100* ****************
005200*
005300* These files and programs are part of the Applewood Computers Accounting
005400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005500*
005600* This program is now free software; you can redistribute it and/or modify it
005700* under the terms of the GNU General Public License as published by the
005800* Free Software Foundation; version 3 and later as revised for personal
005900* usage only.
006000*
006100* ACAS is distributed in the hope that it will be useful, but WITHOUT
006200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006400* for more details.
006500*
006600*************************************************************************
006700*
006800 environment             division.
006900*===============================
007000*
007100 configuration           section.
007200 special-names.
007300     c01 is TOP-OF-FORM.
007400*
007500 input-output            section.
007600*------------------------------
007700*
007800 data                    division.
007900*===============================
008000 working-storage section.
008100*----------------------
008200*
008300 77  Prog-Name           pic x(15) value "BSDMCORE(1.05)".
008400*
008500 copy "wsbscall.cob".
008600*
008700 copy "wsbspkp.cob"  replacing  BS-Pk-Call-Params  by  BS-Dm-Pk-Call.
008800*
008900 copy "wsbspktb.cob" replacing  BS-Pk-Result-Table by  BS-Dm-Pk-Results.
009000*
009100 copy "wsbspks.cob"  replacing  BS-Pk-Summary      by  BS-Dm-Pk-Summary.
009200*
009300 01  BS-Dm-Work-Fields.
009400     03  WF-Ix             pic 9(5)        comp.
009500     03  WF-Max-Load       pic s9(7)v9(4).
009600     03  WF-Needed-Power   pic s9(7)v9(4).
009700     03  WF-Needed-Capacity pic s9(7)v9(4).
009800     03  WF-Soc-Deficit    pic 9v9(6).
009900     03  WF-Ceil-In        pic s9(9)v9(4).
010000     03  WF-Ceil-Out       pic s9(9).
010100     03  filler            pic x(8).
010200*
010300 01  BS-Dm-Trace-Redef     redefines  BS-Dm-Work-Fields.
010400     03  TR-Date           pic x(10).
010500     03  TR-Time           pic x(8).
010600     03  filler            pic x(25).
010700*
010800 01  BS-Dm-Call-Redef      redefines  BS-Call-Params.
010900     03  CR-Action-View    pic x(10).
011000     03  filler            pic x(63).
011100*
011200 01  BS-Dm-Pk-Redef         redefines  BS-Dm-Pk-Call.
011300     03  PR-Digits          pic x(18).
011400     03  filler             pic x(8).
011500*
011600 linkage section.
011700*--------------
011800*
011900 copy "wsbsdmp.cob".
012000 copy "wsbstbl.cob".
012100 copy "wsbsdim.cob".
012200*
012300 procedure division using  BS-Dm-Call-Params
012400                           BS-Curve-Table
012500                           BS-Dimension-Result-Record.
012600*===================================================================
012700*
012800 AA000-Main.
012900     move     BS-Curve-Entry (1)  to  WF-Max-Load.
013000     perform  AA010-Scan-Max thru AA010-Exit
013100              varying WF-Ix from 2 by 1
013200              until WF-Ix > BS-Curve-Count.
013300*
013400     compute  WF-Ceil-In  = WF-Max-Load - BS-Dm-Limit.
013500     perform  ZZ080-Ceiling thru ZZ080-Exit.
013600     move     WF-Ceil-Out  to  WF-Needed-Power.
013700*
013800     perform  AA020-Size-Pass thru AA020-Exit.
013900     perform  AA030-Verify-Pass thru AA030-Exit.
014000*
014100     move     WF-Needed-Power       to  BS-Dim-Power-Kw.
014200     move     WF-Needed-Capacity    to  BS-Dim-Capacity-Kwh.
014300     move     BS-Efc                to  BS-Dim-Efc.
014400*
014500     goback.
014600*
014700 AA010-Scan-Max.
014800     if       BS-Curve-Entry (WF-Ix)  >  WF-Max-Load
014900              move BS-Curve-Entry (WF-Ix)  to  WF-Max-Load.
015000 AA010-Exit.
015100     exit.
015200*
015300 AA020-Size-Pass.
015400     move     "RESET"            to  BS-Action.
015500     call     "BSCORE"  using  BS-Call-Params.
015600     move     "SETCFG"           to  BS-Action.
015700     move     WF-Needed-Power    to  BS-Max-Power.
015800     move     1000000            to  BS-Net-Capacity.
015900     move     BS-Dm-Rt-Efficiency to  BS-Rt-Efficiency.
016000     move     BS-Dm-Timestep-Minutes to BS-Timestep-Minutes.
016100     call     "BSCORE"  using  BS-Call-Params.
016200*
016300     move     BS-Dm-Limit        to  BS-Pk-Peak-Limit.
016400     move     1.000000           to  BS-Pk-Start-Soc.
016500     call     "BSPKCORE"  using  BS-Dm-Pk-Call
016600                                 BS-Curve-Table
016700                                 BS-Dm-Pk-Results
016800                                 BS-Dm-Pk-Summary.
016900*
017000     compute  WF-Soc-Deficit  = 1 - BS-Pk-Min-Soc.
017100     compute  WF-Ceil-In      = WF-Soc-Deficit * 1000000.
017200     perform  ZZ080-Ceiling thru ZZ080-Exit.
017300     move     WF-Ceil-Out       to  WF-Needed-Capacity.
017400 AA020-Exit.
017500     exit.
017600*
017700 AA030-Verify-Pass.
017800     move     "RESET"            to  BS-Action.
017900     call     "BSCORE"  using  BS-Call-Params.
018000     move     "SETCFG"           to  BS-Action.
018100     move     WF-Needed-Power    to  BS-Max-Power.
018200     move     WF-Needed-Capacity to  BS-Net-Capacity.
018300     move     BS-Dm-Rt-Efficiency to  BS-Rt-Efficiency.
018400     move     BS-Dm-Timestep-Minutes to BS-Timestep-Minutes.
018500     call     "BSCORE"  using  BS-Call-Params.
018600*
018700     move     BS-Dm-Limit        to  BS-Pk-Peak-Limit.
018800     move     1.000000           to  BS-Pk-Start-Soc.
018900     call     "BSPKCORE"  using  BS-Dm-Pk-Call
019000                                 BS-Curve-Table
019100                                 BS-Dm-Pk-Results
019200                                 BS-Dm-Pk-Summary.
019300*
019400     move     "GETEFC"           to  BS-Action.
019500     call     "BSCORE"  using  BS-Call-Params.
019600 AA030-Exit.
019700     exit.
019800*
019900 ZZ080-Ceiling.
020000     compute  WF-Ceil-Out  = WF-Ceil-In.
020100     if       WF-Ceil-In  >  zero
020200       and    WF-Ceil-Out  <  WF-Ceil-In
020300              add  1  to  WF-Ceil-Out.
020400 ZZ080-Exit.
020500     exit.
