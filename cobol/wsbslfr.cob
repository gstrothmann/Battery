000100*******************************************
000200*                                          *
000300*  Working Storage For The Load-          *
000400*     Following Result Record (U4 output) *
000500*******************************************
000600*  One record written per step of the shifted curve. Fed to
000700*  the Loadfollow-Result-Report detail line by Source.
000800*
000900* 29/11/25 vbc - Created.
001000*
001100 01  BS-Loadfollow-Result-Record.
001200     03  BS-Lf-Step-Seq        pic 9(7)      comp.
001300     03  BS-Lf-Orig-Load       pic s9(7)v9(4).
001400     03  BS-Lf-Uncovered       pic s9(7)v9(4).
001500     03  BS-Lf-Soc             pic 9v9(6).
001600     03  filler                pic x(8).
001700*
