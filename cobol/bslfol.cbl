000100*****************************************************************
000200*                                                                *
000300*                Battery Storage - Load Following                 *
000400*           U4: shifts a local production/load pair into an       *
000500*           equivalent peak-shaving problem, runs the battery     *
000600*           against it, and prints self-sufficiency totals.       *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300***
001400      program-id.         bslfol.
001500***
001600     author.               V B Coen FBCS, FIDM, FIDPM.
001700     installation.         Applewood Computers.
001800     date-written.         21/07/90.
001900     date-compiled.
002000     security.             Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
002100                            Distributed under the GNU General Public License.
002200                            See the file COPYING for details.
002300***
002400     remarks.              Battery Storage Simulation - Load
002500                           Following / Self-Sufficiency Report.
002600                           This program uses RW (Report Writer).
002700*
002800* Changes:
002900* 21/07/90 vbc -        Written for the Conwy estate self-consumption
003000*                        study, started from build-cbasic's two-file
003100*                        skeleton plus a vacprint report tail.
003200* 04/02/93 vbc -     .02 Own-consumption ratio added per the estate
003300*                        manager's second request.
003400* 23/11/98 vbc -     .03 Century date window check added to the
003500*                        run-date stamp.
003600* 14/05/02 vbc -     .04 Re-keyed onto Open/GnuCobol.
003700* 11/03/09 vbc -        Migration to Open Cobol v3.00.00.
003800* 16/04/24 vbc          Copyright notice update superseding all
003900*                        previous notices.
004000* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004100* 01/12/25 vbc -    .05 Battery Storage Simulation conversion - new
004200*                        driver, shifts the net curve then calls
004300*                        bspkcore exactly as a peak-shaving pass.
004400* 10/08/26 vbc -    .06 Self-Suff/Own-Cons-Rat were rounding the
004500*                        already-scaled percentage to 3 decimals
004600*                        and then the one-decimal trailer edit
004700*                        picture truncated it instead of rounding
004800*                        - fields now hold tenths directly so the
004900*                        compute rounds where it is printed.
005000* 10/08/26 vbc -    .07 88s put on the Load/Prod/Print status bytes
005100*                        and the Load/Prod Eof switches, per the
005200*                        shop's status-byte convention.
005300* 10/08/26 vbc -    .08 Own-Cons-Rat compute had a spurious extra
005400*                        /100 - Self-Suff is already a percentage
005500*                        so the trailer ratio was printing 100x
005600*                        too small.
005700*
005800*************************************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* These files and programs are part of the Applewood Computers Accounting
006400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006500*
006600* This program is now free software; you can redistribute it and/or modify it
006700* under the terms of the GNU General Public License as published by the
006800* Free Software Foundation; version 3 and later as revised for personal
006900* usage only.
007000*
007100* ACAS is distributed in the hope that it will be useful, but WITHOUT
007200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007400* for more details.
007500*
007600*************************************************************************
007700*
007800 environment             division.
007900*===============================
008000*
008100 configuration           section.
008200 special-names.
008300     c01 is TOP-OF-FORM.
008400*
008500 input-output            section.
008600*------------------------------
008700 file-control.
008800     select   Load-File       assign       LOAD-FILE
008900                               organization line sequential
009000                               status       WS-Load-Status.
009100*
009200     select   Production-File assign       PRODUCTION-FILE
009300                               organization line sequential
009400                               status       WS-Prod-Status.
009500*
009600     select   Print-File      assign       LFOL-REPORT
009700                               organization line sequential
009800                               status       WS-Print-Status.
009900*
010000 data                    division.
010100*===============================
010200 file section.
010300*
010400 fd  Load-File.
010500     copy "wsbslod.cob".
010600*
010700 fd  Production-File.
010800     copy "wsbsprd.cob".
010900*
011000 fd  Print-File
011100     reports are Loadfollow-Result-Report.
011200*
011300 working-storage section.
011400*----------------------
011500*
011600 77  Prog-Name           pic x(15) value "BSLFOL (1.08)".
011700*
011800 copy "wsbshdr.cob".
011900 copy "wsbslfr.cob".
012000 copy "wsbstbl.cob".
012100 copy "wsbspktb.cob".
012200 copy "wsbspks.cob".
012300 copy "wsbspkp.cob".
012400*
012500 01  WS-Load-Curve.
012600     03  LC-Count          pic 9(5)       comp.
012700     03  LC-Entry          pic s9(7)v9(4)
012800                            occurs 10000 times
012900                            indexed by LC-Ix.
013000     03  filler            pic x(8).
013100*
013200 01  WS-Prod-Curve.
013300     03  PC-Count          pic 9(5)       comp.
013400     03  PC-Entry          pic s9(7)v9(4)
013500                            occurs 10000 times
013600                            indexed by PC-Ix.
013700     03  filler            pic x(8).
013800*
013900 01  WS-File-Status.
014000     03  WS-Load-Status    pic xx.
014100         88  WS-Load-Ok        value "00".
014200     03  WS-Prod-Status    pic xx.
014300         88  WS-Prod-Ok        value "00".
014400     03  WS-Print-Status   pic xx.
014500         88  WS-Print-Ok       value "00".
014600     03  filler            pic x(2).
014700*
014800 01  WS-Switches.
014900     03  WS-Load-Eof       pic x         value "N".
015000         88  WS-Load-End-Of-File  value "Y".
015100     03  WS-Prod-Eof       pic x         value "N".
015200         88  WS-Prod-End-Of-File  value "Y".
015300     03  filler            pic x(6).
015400*
015500 01  WS-Scenario-Params.
015600     03  WS-Max-Power          pic s9(7)v9(4)   value 1000.0000.
015700     03  WS-Net-Capacity       pic s9(7)v9(4)   value 1000.0000.
015800     03  WS-Rt-Efficiency      pic 9v9(4)       value 0.9200.
015900     03  WS-Timestep-Minutes   pic 9(4)  comp   value 60.
016000     03  filler                pic x(8).
016100*
016200 01  WS-Scenario-Redef     redefines  WS-Scenario-Params.
016300     03  SR-View           pic x(23).
016400     03  filler            pic x(8).
016500*
016600 01  WS-Work-Fields.
016700     03  WF-Ix             pic 9(5)       comp.
016800     03  WF-Net            pic s9(7)v9(4).
016900     03  WF-Shift          pic s9(7)v9(4).
017000     03  WF-Uncovered      pic s9(7)v9(4).
017100     03  filler            pic x(8).
017200*
017300 01  WS-Work-Redef         redefines  WS-Work-Fields.
017400     03  TR-View           pic x(23).
017500     03  filler            pic x(8).
017600*
017700 01  WS-Totals.
017800     03  WS-Sum-Load       pic s9(9)v9(4)  value zero.
017900     03  WS-Sum-Prod       pic s9(9)v9(4)  value zero.
018000     03  WS-Sum-Uncovered  pic s9(9)v9(4)  value zero.
018100     03  WS-Self-Suff      pic s9(3)v9(1)  value zero.
018200     03  WS-Own-Cons-Rat   pic s9(3)v9(1)  value zero.
018300     03  filler            pic x(8).
018400*
018500 copy "wsbscall.cob".
018600*
018700 01  BS-Lfol-Call-Redef    redefines  BS-Call-Params.
018800     03  CR-Action-View    pic x(10).
018900     03  filler            pic x(63).
019000*
019100 procedure division.
019200*==================
019300*
019400 AA000-Main.
019500     accept   BS-Run-Date  from date YYYYMMDD.
019600     accept   BS-Run-Time  from time.
019700     move     zero  to  BS-Page-Cnt.
019800     move     90    to  BS-Line-Cnt.
019900*
020000     open     input  Load-File  Production-File.
020100     if       not WS-Load-Ok or not WS-Prod-Ok
020200              display "BS410 LOAD OR PRODUCTION FILE NOT FOUND - ABORTING"
020300              goback.
020400*
020500     move     zero  to  LC-Count  PC-Count.
020600     perform  AA010-Load-Pair thru AA010-Exit
020700              until WS-Load-End-Of-File or WS-Prod-End-Of-File.
020800     close    Load-File  Production-File.
020900*
021000     perform  AA020-Build-Net thru AA020-Exit.
021100*
021200     move     WS-Max-Power        to  BS-Max-Power.
021300     move     WS-Net-Capacity     to  BS-Net-Capacity.
021400     move     WS-Rt-Efficiency    to  BS-Rt-Efficiency.
021500     move     WS-Timestep-Minutes to  BS-Timestep-Minutes.
021600     move     "RESET"             to  BS-Action.
021700     call     "BSCORE"  using  BS-Call-Params.
021800     move     "SETCFG"            to  BS-Action.
021900     call     "BSCORE"  using  BS-Call-Params.
022000*
022100     move     WF-Shift            to  BS-Pk-Peak-Limit.
022200     move     1.000000            to  BS-Pk-Start-Soc.
022300     call     "BSPKCORE"  using  BS-Pk-Call-Params
022400                                 BS-Curve-Table
022500                                 BS-Pk-Result-Table
022600                                 BS-Pk-Summary.
022700*
022800     open     output Print-File.
022900     perform  AA030-Report-Row thru AA030-Exit
023000              varying WF-Ix from 1 by 1
023100              until WF-Ix > BS-Pk-Count.
023200     perform  AA040-Compute-Totals thru AA040-Exit.
023300     generate Loadfollow-Trailer.
023400     close    Print-File.
023500     goback.
023600*
023700 AA010-Load-Pair.
023800     read     Load-File
023900              at end set WS-Load-End-Of-File to true.
024000     read     Production-File
024100              at end set WS-Prod-End-Of-File to true.
024200     if       not WS-Load-End-Of-File and not WS-Prod-End-Of-File
024300              add 1 to LC-Count
024400              add 1 to PC-Count
024500              move BS-Load       to  LC-Entry (LC-Count)
024600              move BS-Production to  PC-Entry (PC-Count).
024700 AA010-Exit.
024800     exit.
024900*
025000 AA020-Build-Net.
025100     move     LC-Count  to  BS-Curve-Count.
025200     compute  WF-Net = LC-Entry (1) - PC-Entry (1).
025300     move     WF-Net  to  WF-Shift.
025400     perform  AA021-Scan-Min thru AA021-Exit
025500              varying WF-Ix from 2 by 1
025600              until WF-Ix > LC-Count.
025700*
025800     if       WF-Shift  <  zero
025900              compute WF-Shift = WF-Shift * -1
026000     else
026100              move    zero  to  WF-Shift.
026200*
026300     perform  AA022-Shift-Step thru AA022-Exit
026400              varying WF-Ix from 1 by 1
026500              until WF-Ix > LC-Count.
026600 AA020-Exit.
026700     exit.
026800*
026900 AA021-Scan-Min.
027000     compute  WF-Net = LC-Entry (WF-Ix) - PC-Entry (WF-Ix).
027100     if       WF-Net  <  WF-Shift
027200              move WF-Net  to  WF-Shift.
027300 AA021-Exit.
027400     exit.
027500*
027600 AA022-Shift-Step.
027700     compute  BS-Curve-Entry (WF-Ix) =
027800              LC-Entry (WF-Ix) - PC-Entry (WF-Ix) + WF-Shift.
027900 AA022-Exit.
028000     exit.
028100*
028200 AA030-Report-Row.
028300     move     WF-Ix               to  BS-Lf-Step-Seq.
028400     move     LC-Entry (WF-Ix)    to  BS-Lf-Orig-Load.
028500*
028600     compute  WF-Uncovered = BS-Pk-New (WF-Ix) - WF-Shift.
028700     if       WF-Uncovered  <  zero
028800              move  zero  to  WF-Uncovered.
028900     move     WF-Uncovered        to  BS-Lf-Uncovered.
029000     move     BS-Pk-Soc (WF-Ix)   to  BS-Lf-Soc.
029100*
029200     add      LC-Entry (WF-Ix)    to  WS-Sum-Load.
029300     add      PC-Entry (WF-Ix)    to  WS-Sum-Prod.
029400     add      WF-Uncovered        to  WS-Sum-Uncovered.
029500*
029600     generate Loadfollow-Detail.
029700 AA030-Exit.
029800     exit.
029900*
030000 AA040-Compute-Totals.
030100     if       WS-Sum-Load  =  zero
030200              move  zero  to  WS-Self-Suff
030300     else
030400              compute WS-Self-Suff rounded =
030500                      (1 - (WS-Sum-Uncovered / WS-Sum-Load)) * 100.
030600*
030700     if       WS-Sum-Prod  =  zero
030800              move  zero  to  WS-Own-Cons-Rat
030900     else
031000              compute WS-Own-Cons-Rat rounded =
031100                      WS-Self-Suff * WS-Sum-Load / WS-Sum-Prod.
031200 AA040-Exit.
031300     exit.
031400*
031500 report section.
031600*--------------
031700*
031800 RD  Loadfollow-Result-Report
031900     control      final
032000     page limit   BS-Page-Lines
032100     heading      1
032200     first detail 5
032300     last  detail BS-Page-Lines.
032400*
032500 01  Loadfollow-Page-Head  type page heading.
032600     03  line  1.
032700         05  col   1     pic x(15)   source Prog-Name.
032800         05  col  40     pic x(28)   value "Battery Storage Simulation".
032900         05  col  95     pic x(10)   source BS-Run-Date.
033000         05  col 106     pic x(8)    source BS-Run-Time.
033100     03  line  2.
033200         05  col  40     pic x(30)   value "Load Following Result Report".
033300         05  col 118     pic x(5)    value "Page ".
033400         05  col 123     pic zz9     source Page-Counter.
033500     03  line  4.
033600         05  col   2                 value "Step No".
033700         05  col  14                 value "Orig Load KW".
033800         05  col  32                 value "Uncovered KW".
033900         05  col  50                 value "Soc".
034000*
034100 01  Loadfollow-Detail   type detail.
034200     03  line + 1.
034300         05  col   2     pic 9(7)          source BS-Lf-Step-Seq.
034400         05  col  14     pic -zzzzzz9.9999 source BS-Lf-Orig-Load.
034500         05  col  32     pic -zzzzzz9.9999 source BS-Lf-Uncovered.
034600         05  col  50     pic 9.999999      source BS-Lf-Soc.
034700*
034800 01  Loadfollow-Trailer   type control footing final.
034900     03  line + 2.
035000         05  col   2     pic x(26)       value "Self-Sufficiency       % :".
035100         05  col  29     pic -zz9.9      source WS-Self-Suff.
035200     03  line + 1.
035300         05  col   2     pic x(26)       value "Own-Consumption Ratio  % :".
035400         05  col  29     pic -zz9.9      source WS-Own-Cons-Rat.
