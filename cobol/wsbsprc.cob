000100*******************************************
000200*                                          *
000300*  Record Definition For Price File       *
000400*     Used By bsarb (U2 Arbitrage)        *
000500*******************************************
000600*  File size 8 bytes. Line sequential, one price per line,
000700*  chronological - no key, steps are the input sequence.
000800*
000900* 29/11/25 vbc - Created.
001000*
001100 01  BS-Price-Record.
001200     03  BS-List-Price         pic s9(4)v9(2).
001300     03  filler                pic x(2).
001400*
