000100*******************************************
000200*                                          *
000300*  Working Storage For The Dimensioning   *
000400*     Result Record (U6/U7 output)        *
000500*******************************************
000600*  One line reported - Power and Capacity round UP to whole
000700*  units per Spec Rounding rule, Efc is the verify-pass value.
000800*
000900* 29/11/25 vbc - Created.
001000* 06/12/25 vbc - Dim-Power-Kw, Dim-Capacity-Kwh made comp, were
001100*                display - both are whole units, no need to
001200*                print-edit them before the report picks them up.
001300*
001400 01  BS-Dimension-Result-Record.
001500     03  BS-Dim-Power-Kw       pic 9(7)      comp.
001600     03  BS-Dim-Capacity-Kwh   pic 9(7)      comp.
001700     03  BS-Dim-Efc            pic 9(5)v9(4).
001800     03  filler                pic x(8).
001900*
