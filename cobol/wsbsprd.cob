000100*******************************************
000200*                                          *
000300*  Record Definition For Production       *
000400*     File - Used By bslfol, bscurt,      *
000500*            bslfdim (U4/U5/U7)           *
000600*******************************************
000700*  File size 12 bytes. Line sequential, one production value
000800*  per line, chronological - no key, steps are the input order.
000900*
001000* 29/11/25 vbc - Created.
001100*
001200 01  BS-Production-Record.
001300     03  BS-Production         pic s9(7)v9(4).
001400     03  filler                pic x(1).
001500*
