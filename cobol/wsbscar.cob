000100*******************************************
000200*                                          *
000300*  Working Storage For The Curtailment    *
000400*     Result Record (U5 output)           *
000500*******************************************
000600*  One record written per Production input record. Fed to the
000700*  Curtail-Result-Report detail line by Source.
000800*
000900* 29/11/25 vbc - Created.
001000*
001100 01  BS-Curtail-Result-Record.
001200     03  BS-Ca-Step-Seq        pic 9(7)      comp.
001300     03  BS-Ca-Orig-Prod       pic s9(7)v9(4).
001400     03  BS-Ca-Batt-Power      pic s9(7)v9(4).
001500     03  BS-Ca-New-Prod        pic s9(7)v9(4).
001600     03  BS-Ca-Soc             pic 9v9(6).
001700     03  filler                pic x(8).
001800*
